000100***************************************************************
000200*                                                                *
000300*   C P I N V L G   --   INVENTORY MOVEMENT LEDGER LAYOUT        *
000400*                                                                *
000500*   STOCK AND ORDER LEDGER SYSTEM - INVENTORY MOVEMENT FILE      *
000600*   (IL).  ORGANIZATION IS SEQUENTIAL, APPEND-ONLY, LOGICALLY    *
000700*   KEYED BY IL-INVENTORY-ID (ASSIGNED SEQUENTIALLY).            *
000800*                                                                *
000900***************************************************************
001000*
001100* CHANGE LOG.
001200*     DATE-WRITTEN 1987-06-02.  ORIGINAL LAYOUT, R HALVORSEN.
001300*     1987-08-14  RH  ADDED IL-MOVEMENT-TYPE 88-LEVELS AFTER
001400*                     A DATA-ENTRY TRANSPOSITION SLIPPED A "Y"
001500*                     PAST THE OLD FREE-FORM EDIT (WH-141).
001600*     1991-02-27  DKL ADDED IL-POSTED-DATE, WH-260, WAREHOUSE
001700*                     AUDIT WANTED A POST DATE ON EVERY LINE.
001800*     1998-12-09  PJT Y2K REMEDIATION - IL-POSTED-DATE WIDENED
001900*                     TO CARRY A 4-DIGIT CENTURY (WH-402).
002000*     2004-03-30  PJT ADDED IL-QUANTITY-R REDEFINES SO THE
002100*                     REVERSE/REAPPLY LOGIC IN INV2000 CAN
002200*                     TREAT THE SIGNED QUANTITY AS A PLAIN
002300*                     UNSIGNED COUNT WHEN IT NEEDS ONE (WH-471).
002310*     2004-03-30  PJT ADDED IL-POSTED-DATE-R REDEFINES SO
002320*                     INV2000 CAN STAMP THE POSTING DATE FROM
002330*                     THE SYSTEM CLOCK IN ONE MOVE (WH-471).
002400*
002500***************************************************************
002600*
002700 01  INVENTORY-MOVEMENT-RECORD.
002800*
002900*    -----------------------------------------------------------
003000*    KEY SEGMENT - SYSTEM ASSIGNED SEQUENTIAL SURROGATE KEY.
003100*    -----------------------------------------------------------
003200     05  IL-INVENTORY-ID             PIC 9(09).
003300*
003400*    -----------------------------------------------------------
003500*    FOREIGN KEY TO THE ITEM MASTER (CPITMMS IM-ITEM-ID).
003600*    -----------------------------------------------------------
003700     05  IL-ITEM-ID                  PIC 9(09).
003800*
003900*    -----------------------------------------------------------
004000*    MOVEMENT DATA.
004100*    -----------------------------------------------------------
004200     05  IL-MOVEMENT-DATA.
004300         10  IL-QUANTITY             PIC S9(7).
004400         10  FILLER                  PIC X(01)   VALUE SPACE.
004500         10  IL-MOVEMENT-TYPE        PIC X(01).
004600             88  IL-TOPUP                    VALUE "T".
004700             88  IL-WITHDRAWAL                VALUE "W".
004800*
004900*    -----------------------------------------------------------
005000*    UNSIGNED ALTERNATE VIEW OF THE QUANTITY, FOR ROUTINES THAT
005100*    ONLY EVER ADD OR SUBTRACT AN ABSOLUTE COUNT AND DO NOT
005200*    WANT TO CARRY THE SIGN ALONG.
005300*    -----------------------------------------------------------
005400     05  IL-QUANTITY-R REDEFINES IL-MOVEMENT-DATA.
005500         10  IL-QUANTITY-UNSIGNED    PIC 9(07).
005600         10  FILLER                  PIC X(02).
005700*
005800*    -----------------------------------------------------------
005900*    POSTING DATE AND RECORD STATUS.
006000*    -----------------------------------------------------------
006100     05  IL-POSTED-DATE.
006200         10  IL-POSTED-CCYY          PIC 9(04).
006300         10  IL-POSTED-MM            PIC 9(02).
006400         10  IL-POSTED-DD            PIC 9(02).
006420*
006430*    -----------------------------------------------------------
006440*    NUMERIC ALTERNATE VIEW OF THE POSTING DATE, USED WHEN
006450*    INV2000 STAMPS THE SYSTEM CLOCK ONTO A NEW MOVEMENT IN
006460*    ONE MOVE RATHER THAN THREE (WH-471).
006470*    -----------------------------------------------------------
006480     05  IL-POSTED-DATE-R REDEFINES IL-POSTED-DATE
006490                                 PIC 9(08).
006500     05  IL-RECORD-STATUS            PIC X(01)   VALUE "A".
006600         88  IL-RECORD-ACTIVE                    VALUE "A".
006700         88  IL-RECORD-DELETED                   VALUE "D".
006800*
006900*    -----------------------------------------------------------
007000*    FILLER RESERVE.
007100*    -----------------------------------------------------------
007200     05  FILLER                      PIC X(20)   VALUE SPACE.
007300*
007400***************************************************************
