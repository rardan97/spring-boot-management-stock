000100***************************************************************
000200*                                                                *
000300*   C P I T M M S   --   ITEM MASTER RECORD LAYOUT               *
000400*                                                                *
000500*   STOCK AND ORDER LEDGER SYSTEM - ITEM MASTER FILE (IM)        *
000600*   ORGANIZATION IS RELATIVE, KEYED BY IM-ITEM-ID AS THE         *
000650*   RELATIVE RECORD NUMBER.                                     *
000700*                                                                *
000800***************************************************************
000900*
001000* CHANGE LOG.
001100*     DATE-WRITTEN 1986-03-11.  ORIGINAL LAYOUT, R HALVORSEN.
001200*     1986-04-02  RH  ADDED IM-RECORD-STATUS FOR DELETE-IN-PLACE
001300*                     MARKING (REQ WH-114).
001400*     1989-09-19  DKL ADDED IM-LAST-MAINT-DATE, WH-233, YEAR-END
001500*                     AUDIT REQUESTED FIELD-LEVEL MAINT TRACKING.
001600*     1994-01-06  DKL WIDENED IM-ITEM-NAME FROM X(30) TO X(40)
001700*                     PER CATALOG DEPT REQUEST WH-301.
001800*     1998-11-30  PJT Y2K REMEDIATION - IM-LAST-MAINT-DATE NOW
001900*                     CARRIES FULL 4-DIGIT CENTURY (WH-402).
002000*     2003-06-17  PJT ADDED IM-LAST-MAINT-DATE-R REDEFINES FOR
002100*                     THE POSTING PROGRAMS' DATE COMPARES,
002200*                     WH-455.
002300*
002400***************************************************************
002500*
002600 01  ITEM-MASTER-RECORD.
002700*
002800*    -----------------------------------------------------------
002900*    KEY SEGMENT - SYSTEM ASSIGNED SEQUENTIAL SURROGATE KEY.
003000*    -----------------------------------------------------------
003100     05  IM-ITEM-ID                  PIC 9(09).
003200*
003300*    -----------------------------------------------------------
003400*    RECORD STATUS AND MAINTENANCE TRACKING.
003500*    -----------------------------------------------------------
003600     05  IM-RECORD-STATUS            PIC X(01)   VALUE "A".
003700         88  IM-RECORD-ACTIVE                    VALUE "A".
003800         88  IM-RECORD-DELETED                   VALUE "D".
003900     05  IM-LAST-MAINT-DATE.
004000         10  IM-LAST-MAINT-CCYY      PIC 9(04).
004100         10  IM-LAST-MAINT-MM        PIC 9(02).
004200         10  IM-LAST-MAINT-DD        PIC 9(02).
004300     05  IM-LAST-MAINT-USER          PIC X(08)   VALUE SPACE.
004400*
004500*    -----------------------------------------------------------
004600*    ALTERNATE NUMERIC VIEW OF THE MAINTENANCE DATE, USED WHEN
004700*    THE POSTING PROGRAMS NEED TO COMPARE IT AS ONE 8-DIGIT
004800*    VALUE RATHER THAN AS SEPARATE CENTURY/MONTH/DAY PIECES.
004900*    -----------------------------------------------------------
005000     05  IM-LAST-MAINT-DATE-R REDEFINES IM-LAST-MAINT-DATE
005100                                 PIC 9(08).
005200*
005300*    -----------------------------------------------------------
005400*    DESCRIPTIVE DATA.
005500*    -----------------------------------------------------------
005600     05  IM-DESCRIPTIVE-DATA.
005700         10  IM-ITEM-NAME            PIC X(40).
005800         10  IM-ITEM-CATEGORY        PIC X(04)   VALUE SPACE.
005810*
005820*    -----------------------------------------------------------
005830*    IM-ITEM-CATEGORY IS CARRIED AS TWO 2-CHAR SUB-CODES ON
005840*    NEWER CATALOG ENTRIES (DEPARTMENT/SUB-DEPARTMENT); OLDER
005850*    ENTRIES CONVERTED BEFORE WH-233 LEFT IT ALL-SPACE.
005860*    -----------------------------------------------------------
005870     05  IM-ITEM-CATEGORY-R REDEFINES IM-DESCRIPTIVE-DATA.
005880         10  FILLER                  PIC X(40).
005890         10  IM-CATEGORY-DEPT        PIC X(02).
005900         10  IM-CATEGORY-SUBDEPT     PIC X(02).
005910*
006000*    -----------------------------------------------------------
006100*    PRICING AND STOCK-ON-HAND DATA.
006200*    -----------------------------------------------------------
006300     05  IM-PRICING-DATA.
006400         10  IM-ITEM-PRICE           PIC S9(9)V99.
006500         10  IM-ITEM-PRICE-SIGN      PIC X(01)   VALUE "+".
006600             88  IM-PRICE-VALID               VALUE "+".
006700     05  IM-STOCK-DATA.
006800         10  IM-ITEM-STOCK           PIC S9(7).
006900         10  FILLER                  PIC X(01)   VALUE SPACE.
007000*
007100*    -----------------------------------------------------------
007200*    FILLER RESERVE - CATALOG DEPT ASKED THAT WE LEAVE ROOM FOR
007300*    A SECOND WAREHOUSE LOCATION CODE WITHOUT A LAYOUT CHANGE.
007400*    -----------------------------------------------------------
007500     05  IM-WAREHOUSE-LOCATION       PIC X(06)   VALUE SPACE.
007600     05  FILLER                      PIC X(24)   VALUE SPACE.
007700*
007800***************************************************************
