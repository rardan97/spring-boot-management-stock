000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    ITM2000.
000400 AUTHOR.        D K LINDQUIST.
000500 INSTALLATION.  WAREHOUSE SYSTEMS GROUP.
000600 DATE-WRITTEN.  03/11/1986.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*
001000***************************************************************
001100*
001200*   ITM2000 - ITEM MASTER MAINTENANCE
001300*
001400*   READS ONE ITEM MAINTENANCE TRANSACTION AT A TIME FROM
001500*   ITMREQ (ADD/CHANGE/DELETE), APPLIES IT AGAINST THE ITEM
001600*   MASTER (INVMAST) BY RANDOM KEYED I-O, AND WRITES ANY
001700*   TRANSACTION THAT CANNOT BE APPLIED TO ERRTRAN.  ADD
001800*   TRANSACTIONS DRAW THE NEXT ITEM ID FROM THE OLDCTL/NEWCTL
001900*   CONTROL RECORD (EXTRACT-REPLACE-REWRITE, SAME AS THE
002000*   OLD-MASTER/NEW-MASTER PATTERN USED ELSEWHERE IN THIS SHOP).
002100*
002200*   NO CALCULATION IS PERFORMED HERE - NAME, PRICE AND STOCK
002300*   ARE COPIED FIELD FOR FIELD.  ONLY THE MINIMUM DATA-QUALITY
002400*   EDITS (NAME PRESENT, PRICE AND STOCK NOT LESS THAN 1) ARE
002500*   APPLIED BEFORE A RECORD IS WRITTEN OR REWRITTEN.
002600*
002700***************************************************************
002800*
002900* CHANGE LOG.
003000*     DATE-WRITTEN 1986-03-11.  ORIGINAL PROGRAM, D K LINDQUIST.
003100*     1986-04-02  DKL ADDED IM-RECORD-STATUS CHECK ON DELETE SO
003200*                     WE STOP MARKING AN ALREADY-DELETED RECORD
003300*                     DELETED A SECOND TIME (WH-114).
003400*     1987-01-15  DKL CHANGED ERRTRAN FROM A PRINT LISTING TO A
003500*                     WRITABLE TRANSACTION FILE SO REJECTS CAN
003600*                     BE RE-KEYED AND RESUBMITTED (WH-129).
003700*     1989-09-19  DKL ADDED 375-STAMP-MAINT-DATE, WH-233, YEAR-
003800*                     END AUDIT WANTED A MAINTENANCE DATE ON
003900*                     EVERY ITEM MASTER RECORD.
004000*     1991-06-03  RH  ADD/CHANGE NOW REJECT A ZERO OR NEGATIVE
004100*                     PRICE OR STOCK COUNT (WH-241) - CATALOG
004200*                     DEPT HAD BEEN SLIPPING BLANKS THROUGH.
004300*     1994-01-06  DKL WIDENED ITEM NAME EDIT TO MATCH CPITMMS
004400*                     WIDENING TO X(40), WH-301.
004500*     1996-08-22  RH  RUN TOTALS NOW DISPLAYED AT CLOSE (WH-347)
004600*                     - OPERATIONS WANTED A COUNT ON THE JOB LOG
004700*                     WITHOUT HAVING TO GREP ERRTRAN.
004800*     1998-11-30  PJT Y2K REMEDIATION - 375-STAMP-MAINT-DATE NOW
004900*                     ACCEPTS A 4-DIGIT CENTURY FROM THE SYSTEM
005000*                     CLOCK INSTEAD OF A 2-DIGIT YEAR (WH-402).
005100*     1999-02-08  PJT REGRESSION FROM THE Y2K FIX - ADD-ITEM WAS
005200*                     LEAVING IM-LAST-MAINT-DATE-R UNMOVED ON A
005300*                     BRAND NEW RECORD.  FIXED (WH-408).
005400*     2003-06-17  PJT ADD-ITEM NOW DRAWS ITS ITEM ID FROM THE
005500*                     OLDCTL/NEWCTL CONTROL FILE PAIR RATHER
005600*                     THAN A SCAN OF INVMAST (WH-455) - A
005700*                     RELATIVE FILE HAS NO SEQUENTIAL PRIME KEY
005800*                     SCAN CHEAP ENOUGH TO RUN PER TRANSACTION.
005900*     2006-10-02  MRV ADDED IM-ITEM-CATEGORY-R MOVE OF SPACE ON
006000*                     ADD SO A REUSED RECORD SLOT NEVER CARRIES
006100*                     A STALE DEPT/SUBDEPT CODE (WH-512).
006120*     2011-04-14  CJH 350-EDIT-ITEM-DATA WAS COMPARING MT-ITEM-
006140*                     PRICE/MT-ITEM-STOCK DIRECTLY AND NEVER USED
006150*                     THE MT-ITEM-PRICE-X/MT-ITEM-STOCK-X VIEWS
006160*                     ADDED UNDER WH-241 - A BLANK FIELD COMING
006170*                     OFF ITMREQ WAS COMPARING LOW INSTEAD OF
006180*                     FAILING THE EDIT.  WIRED IN THE NOT NUMERIC
006190*                     GUARD, SAME AS INV2000/ORD2000 (WH-560).
006200*
006300 ENVIRONMENT DIVISION.
006400*
006500 CONFIGURATION SECTION.
006600*
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*
007000 INPUT-OUTPUT SECTION.
007100*
007200 FILE-CONTROL.
007300*
007400     SELECT ITMREQ  ASSIGN TO "ITMREQ".
007500     SELECT OLDCTL  ASSIGN TO "OLDCTL".
007600     SELECT NEWCTL  ASSIGN TO "NEWCTL"
007700                    FILE STATUS IS NEWCTL-FILE-STATUS.
007800     SELECT INVMAST ASSIGN TO "INVMAST"
007900                    ORGANIZATION IS RELATIVE
008000                    ACCESS IS RANDOM
008100                    RELATIVE KEY IS WS-ITEM-RELATIVE-KEY
008200                    FILE STATUS IS INVMAST-FILE-STATUS.
008300     SELECT ERRTRAN ASSIGN TO "ERRTRAN"
008400                    FILE STATUS IS ERRTRAN-FILE-STATUS.
008500*
008600 DATA DIVISION.
008700*
008800 FILE SECTION.
008900*
009000 FD  ITMREQ.
009100*
009200 01  ITEM-REQUEST-RECORD         PIC X(87).
009300*
009400 FD  OLDCTL.
009500*
009600 01  OLD-CONTROL-RECORD          PIC X(09).
009700*
009800 FD  NEWCTL.
009900*
010000 01  NEW-CONTROL-RECORD          PIC X(09).
010100*
010200 FD  INVMAST.
010300*
010400     COPY CPITMMS.
010500*
010600 FD  ERRTRAN.
010700*
010800 01  ERROR-TRANSACTION           PIC X(87).
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200 01  SWITCHES.
011300     05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
011400         88  TRANSACTION-EOF                 VALUE "Y".
011500     05  ITEM-FOUND-SWITCH           PIC X   VALUE "N".
011600         88  ITEM-FOUND                      VALUE "Y".
011700     05  VALID-ENTRY-SWITCH          PIC X   VALUE "N".
011800         88  VALID-ENTRY                     VALUE "Y".
011900*
012000 01  FILE-STATUS-FIELDS.
012100     05  INVMAST-FILE-STATUS         PIC XX.
012200         88  INVMAST-SUCCESSFUL              VALUE "00".
012300     05  ERRTRAN-FILE-STATUS         PIC XX.
012400         88  ERRTRAN-SUCCESSFUL              VALUE "00".
012500     05  NEWCTL-FILE-STATUS          PIC XX.
012600         88  NEWCTL-SUCCESSFUL               VALUE "00".
012700*
012720*    PRICE/STOCK FLOOR IS A CATALOG-DEPT STANDARD, NOT A RUN
012740*    VARIABLE - HELD AS A STANDALONE 77-LEVEL SO 350-EDIT-ITEM-
012760*    DATA HAS ONE PLACE TO CHANGE IT (WH-241).
012780 77  WS-MINIMUM-PRICE-STOCK          PIC S9(1)   VALUE 1  COMP.
012790*
012800 01  RUN-COUNTERS COMP.
012900     05  WS-RECORDS-PROCESSED-CT     PIC S9(7)   VALUE ZERO.
013000     05  WS-RECORDS-REJECTED-CT      PIC S9(7)   VALUE ZERO.
013050     05  WS-ITEM-RELATIVE-KEY        PIC 9(09)   VALUE ZERO.
013060     05  FILLER                      PIC 9(04)   VALUE ZERO.
013100*
013200 01  ITEM-ID-CONTROL-RECORD.
013300     05  IC-LAST-ITEM-ID             PIC 9(09)   VALUE ZERO.
013400*
013500 01  ITEM-MAINTENANCE-TRANSACTION.
013600     05  MT-TRANSACTION-CODE         PIC X(01).
013700         88  ADD-RECORD                       VALUE "2".
013800         88  CHANGE-RECORD                     VALUE "3".
013900         88  DELETE-RECORD                     VALUE "1".
014000     05  MT-ITEM-ID                  PIC 9(09).
014100     05  MT-ITEM-NAME                PIC X(40).
014200     05  MT-ITEM-PRICE               PIC S9(9)V99.
014300     05  MT-ITEM-STOCK               PIC S9(7).
014400     05  FILLER                      PIC X(19)   VALUE SPACE.
014500*
014600*    -----------------------------------------------------------
014700*    UNSIGNED ALTERNATE VIEW OF THE PRICE/STOCK FIELDS, USED BY
014800*    350-EDIT-ITEM-DATA WHEN TESTING FOR A NON-NUMERIC FIELD
014900*    COMING OFF THE REQUEST FILE (WH-241 - THIS IS WHERE THE
014950*    IDIOM STARTED; INV2000 AND ORD2000 CARRY IT FORWARD).
015000*    -----------------------------------------------------------
015100 01  MT-NUMERIC-FIELDS-R REDEFINES ITEM-MAINTENANCE-TRANSACTION.
015200     05  FILLER                      PIC X(01).
015300     05  FILLER                      PIC X(09).
015400     05  FILLER                      PIC X(40).
015500     05  MT-ITEM-PRICE-X             PIC X(11).
015600     05  MT-ITEM-STOCK-X             PIC X(07).
015700     05  FILLER                      PIC X(19).
015800*
015900 01  WS-CURRENT-DATE-CCYYMMDD       PIC 9(08).
016000*
016100 PROCEDURE DIVISION.
016200*
016300 000-MAINTAIN-ITEM-FILE.
016400*
016500     PERFORM 010-OPEN-CONTROL-FILES THRU 010-EXIT.
016600     OPEN INPUT  ITMREQ
016700          I-O    INVMAST
016800          OUTPUT ERRTRAN.
016900     PERFORM 300-MAINTAIN-ITEM-RECORD THRU 300-EXIT
017000         UNTIL TRANSACTION-EOF.
017100     CLOSE ITMREQ
017200           INVMAST
017300           ERRTRAN.
017400     PERFORM 900-CLOSE-CONTROL-FILES THRU 900-EXIT.
017500     DISPLAY "ITM2000 RECORDS PROCESSED: " WS-RECORDS-PROCESSED-CT.
017600     DISPLAY "ITM2000 RECORDS REJECTED:  " WS-RECORDS-REJECTED-CT.
017700     STOP RUN.
017800*
017900 010-OPEN-CONTROL-FILES.
018000*
018100     OPEN INPUT OLDCTL.
018200     READ OLDCTL INTO ITEM-ID-CONTROL-RECORD
018300         AT END
018400             MOVE ZERO TO IC-LAST-ITEM-ID.
018500     CLOSE OLDCTL.
018600 010-EXIT.
018700     EXIT.
018800*
018900 300-MAINTAIN-ITEM-RECORD.
019000*
019100     PERFORM 310-READ-ITEM-TRANSACTION THRU 310-EXIT.
019200     IF TRANSACTION-EOF
019300         GO TO 300-EXIT.
019400     PERFORM 320-READ-ITEM-MASTER THRU 320-EXIT.
019500     IF DELETE-RECORD
019600         IF ITEM-FOUND
019700             PERFORM 330-DELETE-ITEM-RECORD THRU 330-EXIT
019800         ELSE
019900             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
020000     ELSE
020100     IF ADD-RECORD
020200         IF ITEM-FOUND
020300             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
020400         ELSE
020500             PERFORM 340-ADD-ITEM-RECORD THRU 340-EXIT
020600     ELSE
020700     IF CHANGE-RECORD
020800         IF ITEM-FOUND
020900             PERFORM 360-CHANGE-ITEM-RECORD THRU 360-EXIT
021000         ELSE
021100             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
021200     ELSE
021300         PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT.
021400 300-EXIT.
021500     EXIT.
021600*
021700 310-READ-ITEM-TRANSACTION.
021800*
021900     READ ITMREQ INTO ITEM-MAINTENANCE-TRANSACTION
022000         AT END
022100             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
022200 310-EXIT.
022300     EXIT.
022400*
022500 320-READ-ITEM-MASTER.
022600*
022700     MOVE MT-ITEM-ID TO WS-ITEM-RELATIVE-KEY.
022800     MOVE "Y" TO ITEM-FOUND-SWITCH.
022900     READ INVMAST
023000         INVALID KEY
023100             MOVE "N" TO ITEM-FOUND-SWITCH.
023200     IF ITEM-FOUND AND IM-RECORD-DELETED
023300         MOVE "N" TO ITEM-FOUND-SWITCH.
023400 320-EXIT.
023500     EXIT.
023600*
023700 330-DELETE-ITEM-RECORD.
023800*
023900     SET IM-RECORD-DELETED TO TRUE.
024000     PERFORM 375-STAMP-MAINT-DATE THRU 375-EXIT.
024100     REWRITE ITEM-MASTER-RECORD
024200         INVALID KEY
024300             DISPLAY "REWRITE ERROR ON INVMAST FOR ITEM ID "
024400                 IM-ITEM-ID.
024500     ADD 1 TO WS-RECORDS-PROCESSED-CT.
024600 330-EXIT.
024700     EXIT.
024800*
024900 340-ADD-ITEM-RECORD.
025000*
025100     PERFORM 350-EDIT-ITEM-DATA THRU 350-EXIT.
025200     IF NOT VALID-ENTRY
025300         PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
025400         GO TO 340-EXIT.
025500     ADD 1 TO IC-LAST-ITEM-ID.
025600     MOVE IC-LAST-ITEM-ID   TO IM-ITEM-ID.
025650     MOVE IC-LAST-ITEM-ID   TO WS-ITEM-RELATIVE-KEY.
025700     MOVE MT-ITEM-NAME      TO IM-ITEM-NAME.
025800     MOVE MT-ITEM-PRICE     TO IM-ITEM-PRICE.
025900     MOVE MT-ITEM-STOCK     TO IM-ITEM-STOCK.
026000     MOVE "+"               TO IM-ITEM-PRICE-SIGN.
026100     MOVE SPACE             TO IM-ITEM-CATEGORY.
026200     MOVE SPACE             TO IM-WAREHOUSE-LOCATION.
026300     SET IM-RECORD-ACTIVE   TO TRUE.
026400     PERFORM 375-STAMP-MAINT-DATE THRU 375-EXIT.
026500     WRITE ITEM-MASTER-RECORD
026600         INVALID KEY
026700             DISPLAY "WRITE ERROR ON INVMAST FOR ITEM ID "
026800                 IM-ITEM-ID.
026900     ADD 1 TO WS-RECORDS-PROCESSED-CT.
027000 340-EXIT.
027100     EXIT.
027200*
027300 350-EDIT-ITEM-DATA.
027400*
027500     MOVE "Y" TO VALID-ENTRY-SWITCH.
027600     IF MT-ITEM-NAME = SPACE
027700         MOVE "N" TO VALID-ENTRY-SWITCH.
027800     IF MT-ITEM-PRICE-X NOT NUMERIC
027820         OR MT-ITEM-PRICE < WS-MINIMUM-PRICE-STOCK
027900         MOVE "N" TO VALID-ENTRY-SWITCH.
028000     IF MT-ITEM-STOCK-X NOT NUMERIC
028020         OR MT-ITEM-STOCK < WS-MINIMUM-PRICE-STOCK
028100         MOVE "N" TO VALID-ENTRY-SWITCH.
028200 350-EXIT.
028300     EXIT.
028400*
028500 360-CHANGE-ITEM-RECORD.
028600*
028700     PERFORM 350-EDIT-ITEM-DATA THRU 350-EXIT.
028800     IF NOT VALID-ENTRY
028900         PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
029000         GO TO 360-EXIT.
029100     MOVE MT-ITEM-NAME      TO IM-ITEM-NAME.
029200     MOVE MT-ITEM-PRICE     TO IM-ITEM-PRICE.
029300     MOVE MT-ITEM-STOCK     TO IM-ITEM-STOCK.
029400     PERFORM 370-REWRITE-ITEM-RECORD THRU 370-EXIT.
029500 360-EXIT.
029600     EXIT.
029700*
029800 370-REWRITE-ITEM-RECORD.
029900*
030000     PERFORM 375-STAMP-MAINT-DATE THRU 375-EXIT.
030100     REWRITE ITEM-MASTER-RECORD
030200         INVALID KEY
030300             DISPLAY "REWRITE ERROR ON INVMAST FOR ITEM ID "
030400                 IM-ITEM-ID.
030500     ADD 1 TO WS-RECORDS-PROCESSED-CT.
030600 370-EXIT.
030700     EXIT.
030800*
030900 375-STAMP-MAINT-DATE.
031000*
031100     ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
031200     MOVE WS-CURRENT-DATE-CCYYMMDD TO IM-LAST-MAINT-DATE-R.
031300     MOVE "ITM2000"          TO IM-LAST-MAINT-USER.
031400 375-EXIT.
031500     EXIT.
031600*
031700 380-WRITE-ERROR-TRANSACTION.
031800*
031900     WRITE ERROR-TRANSACTION FROM ITEM-MAINTENANCE-TRANSACTION.
032000     IF NOT ERRTRAN-SUCCESSFUL
032100         DISPLAY "WRITE ERROR ON ERRTRAN FOR ITEM ID "
032200             MT-ITEM-ID
032300         DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS.
032400     ADD 1 TO WS-RECORDS-REJECTED-CT.
032500 380-EXIT.
032600     EXIT.
032700*
032800 900-CLOSE-CONTROL-FILES.
032900*
033000     OPEN OUTPUT NEWCTL.
033100     WRITE NEW-CONTROL-RECORD FROM ITEM-ID-CONTROL-RECORD.
033200     IF NOT NEWCTL-SUCCESSFUL
033300         DISPLAY "WRITE ERROR ON NEWCTL"
033400         DISPLAY "FILE STATUS CODE IS " NEWCTL-FILE-STATUS.
033500     CLOSE NEWCTL.
033600 900-EXIT.
033700     EXIT.
033800*