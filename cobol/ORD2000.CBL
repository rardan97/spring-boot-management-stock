000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    ORD2000.
000400 AUTHOR.        D LARSEN.
000500 INSTALLATION.  WAREHOUSE SYSTEMS GROUP.
000600 DATE-WRITTEN.  10/24/1988.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*
001000***************************************************************
001100*
001200*   ORD2000 - SALES ORDER POSTING
001300*
001400*   READS ONE ORDER TRANSACTION FROM MNTTRAN (ADD A NEW ORDER,
001500*   CHANGE AN EXISTING ORDER'S ITEM/QTY, OR DELETE AN ORDER),
001600*   POSTS ITS STOCK EFFECT AGAINST THE ITEM MASTER (INVMAST) BY
001700*   RANDOM KEYED I-O, AND EXTRACTS, TRANSFORMS AND REWRITES THE
001800*   ENTIRE ORDER LEDGER (OLDORDL TO NEWORDL) TO CARRY THE
001900*   RESULT - THE SAME OLD-MASTER/NEW-MASTER PATTERN INV2000
002000*   USES FOR THE INVENTORY LEDGER.
002100*
002200*   ORD2000 DOES NOT CARRY A CONTROL-RECORD PAIR FOR ITS ORDER
002300*   NUMBER - THE ORDER LEDGER HAS NO PRIME KEY OF ITS OWN TO
002400*   HAND OUT SURROGATE KEYS FROM THE WAY INVMAST DOES, SO EVERY
002500*   RUN RE-DERIVES THE NEXT ORDER NUMBER BY SCANNING OLDORDL
002600*   FOR THE HIGHEST OL-ORDER-SEQ ALREADY ON FILE BEFORE THE
002700*   MAIN EXTRACT-REPLACE-REWRITE PASS BEGINS.
002800*
002900***************************************************************
003000*
003100* CHANGE LOG.
003200*     DATE-WRITTEN 1988-10-24.  ORIGINAL PROGRAM, D LARSEN.
003300*     1990-05-08  DKL  ORDER-DATE NOW STAMPED ON EVERY NEW OR
003400*                     CHANGED ORDER, WH-201, SALES WANTED IT
003500*                     FOR AGING REPORTS.
003600*     1998-12-09  PJT  Y2K REMEDIATION - OL-ORDER-DATE NOW
003700*                     ACCEPTS A 4-DIGIT CENTURY FROM THE SYSTEM
003800*                     CLOCK INSTEAD OF A 2-DIGIT YEAR (WH-402).
003900*     2001-07-19  DKL  CHANGE-ORDER NOW VERIFIES THE CALLER'S
004000*                     PRICE AFTER THE STOCK ADJUSTMENT INSTEAD
004100*                     OF BEFORE IT, MATCHING HOW CREATE-ORDER
004200*                     HAS ALWAYS SEQUENCED THE TWO STEPS ON THE
004300*                     ITEM-CHANGE BRANCH (WH-333).  A REJECTED
004400*                     PRICE ON A CHANGE DOES NOT UNWIND THE
004500*                     STOCK MOVE THAT ALREADY HAPPENED - AUDIT
004600*                     SIGNED OFF ON THIS AND ASKED THAT IT NOT
004700*                     BE "FIXED" WITHOUT A CHANGE REQUEST.
004800*     2004-03-30  PJT  ADDED OL-ORDER-DATE-R REDEFINES TO
004900*                     CPORDLG SO ORD2000 CAN STAMP THE ORDER
005000*                     DATE IN ONE MOVE (WH-471).
005020*     2011-04-14  CJH  MOVED THE MINIMUM ORDER QUANTITY OUT OF A
005040*                     LITERAL IN 310-EDIT-ORDER-DATA AND INTO A
005060*                     STANDALONE 77-LEVEL, SAME AS THE MINIMUM
005080*                     QUANTITY IN INV2000 (WH-560).
005100*
005200***************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SPECIAL-NAMES.
005900    C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400*
006500    SELECT MNTTRAN ASSIGN TO "MNTTRAN".
006600    SELECT OLDORDL ASSIGN TO "OLDORDL"
006700                   FILE STATUS IS OLDORDL-FILE-STATUS.
006800    SELECT NEWORDL ASSIGN TO "NEWORDL"
006900                   FILE STATUS IS NEWORDL-FILE-STATUS.
007000    SELECT INVMAST ASSIGN TO "INVMAST"
007100                   ORGANIZATION IS RELATIVE
007200                   ACCESS IS RANDOM
007300                   RELATIVE KEY IS WS-ITEM-RELATIVE-KEY
007400                   FILE STATUS IS INVMAST-FILE-STATUS.
007500    SELECT ERRTRAN ASSIGN TO "ERRTRAN"
007600                   FILE STATUS IS ERRTRAN-FILE-STATUS.
007700*
007800 DATA DIVISION.
007900*
008000 FILE SECTION.
008100*
008200 FD  MNTTRAN.
008300*
008400 01  ORDER-TRANSACTION-RECORD        PIC X(37).
008500*
008600 FD  OLDORDL.
008700*
008800 01  OLD-ORDER-RECORD                PIC X(61).
008900*
009000 FD  NEWORDL.
009100*
009200 01  NEW-ORDER-RECORD                PIC X(61).
009300*
009400 FD  INVMAST.
009500*
009600    COPY CPITMMS.
009700*
009800 FD  ERRTRAN.
009900*
010000 01  ERROR-TRANSACTION               PIC X(37).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400 01  SWITCHES.
010500    05  TRANSACTION-MISSING-SWITCH      PIC X   VALUE "N".
010600        88  TRANSACTION-MISSING                 VALUE "Y".
010700    05  OLD-LEDGER-EOF-SWITCH            PIC X   VALUE "N".
010800        88  OLD-LEDGER-EOF                       VALUE "Y".
010900    05  ITEM-FOUND-SWITCH                PIC X   VALUE "N".
011000        88  ITEM-FOUND                           VALUE "Y".
011100    05  ORDER-FOUND-SWITCH               PIC X   VALUE "N".
011200        88  ORDER-FOUND                          VALUE "Y".
011300    05  VALID-TRANSACTION-SWITCH         PIC X   VALUE "Y".
011400        88  VALID-TRANSACTION                    VALUE "Y".
011500    05  PENDING-ADD-SWITCH               PIC X   VALUE "N".
011600        88  PENDING-ADD-RECORD                   VALUE "Y".
011700*
011800 01  FILE-STATUS-FIELDS.
011900    05  OLDORDL-FILE-STATUS      PIC XX.
012000        88  OLDORDL-SUCCESSFUL           VALUE "00".
012100    05  NEWORDL-FILE-STATUS      PIC XX.
012200        88  NEWORDL-SUCCESSFUL           VALUE "00".
012300    05  INVMAST-FILE-STATUS      PIC XX.
012400        88  INVMAST-SUCCESSFUL           VALUE "00".
012500    05  ERRTRAN-FILE-STATUS      PIC XX.
012600        88  ERRTRAN-SUCCESSFUL           VALUE "00".
012700*
012720*    MINIMUM ORDER QUANTITY IS A SHOP STANDARD, NOT A RUN
012740*    VARIABLE - HELD AS A STANDALONE 77-LEVEL SO 310-EDIT-
012760*    ORDER-DATA HAS ONE PLACE TO CHANGE IT (WH-241).
012780 77  WS-MINIMUM-ORDER-QTY         PIC S9(1)   VALUE 1  COMP.
012790*
012800 01  RUN-COUNTERS COMP.
012900    05  WS-RECORDS-PROCESSED-CT       PIC S9(7)   VALUE ZERO.
013000    05  WS-RECORDS-REJECTED-CT        PIC S9(7)   VALUE ZERO.
013100    05  WS-ITEM-RELATIVE-KEY          PIC 9(09)   VALUE ZERO.
013200    05  WS-HIGHEST-ORDER-SEQ          PIC 9(03)   VALUE ZERO.
013300    05  WS-DIFF-QTY                   PIC S9(7)   VALUE ZERO.
013350    05  FILLER                        PIC 9(04)   VALUE ZERO.
013400*
013500*    -----------------------------------------------------------
013600*    WS-HIGHEST-ORDER-SEQ IS 3 DIGITS WIDE, THE SAME AS
013700*    OL-ORDER-SEQ ON THE LEDGER RECORD - A RUN THAT WOULD CARRY
013800*    IT PAST 999 WRAPS RATHER THAN WIDEN, A FIXED-WIDTH LIMIT
013900*    THIS SHOP HAS ACCEPTED SINCE THE ORIGINAL LAYOUT (WH-201).
014000*    -----------------------------------------------------------
014100*
014200 01  WS-CHANGE-WORK-AREA.
014300    05  WS-OLD-ITEM-ID                PIC 9(09).
014400    05  WS-OLD-ORDER-QTY              PIC S9(7).
014500    05  WS-COMPUTED-PRICE             PIC S9(9)V99.
014600    05  FILLER                        PIC X(05)   VALUE SPACE.
014700*
014800    COPY CPORDLG.
014900*
015000 01  ORDER-TRANSACTION.
015100    05  MT-TRANSACTION-CODE           PIC X(01).
015200        88  DELETE-RECORD                     VALUE "1".
015300        88  ADD-RECORD                        VALUE "2".
015400        88  CHANGE-RECORD                     VALUE "3".
015500    05  MT-ORDER-NO.
015600        10  MT-ORDER-PREFIX           PIC X(01).
015700        10  MT-ORDER-SEQ              PIC 9(03).
015800    05  MT-ITEM-ID                     PIC 9(09).
015900    05  MT-ORDER-QTY                   PIC S9(7).
016000    05  MT-ORDER-PRICE                 PIC S9(9)V99.
016100    05  FILLER                         PIC X(05)   VALUE SPACE.
016200*
016300*    -----------------------------------------------------------
016400*    UNSIGNED ALTERNATE VIEW OF THE ORDER QTY/PRICE, USED BY
016500*    310-EDIT-ORDER-DATA WHEN TESTING FOR A NON-NUMERIC FIELD
016600*    COMING OFF THE REQUEST FILE (WH-241 IDIOM CARRIED FORWARD
016700*    FROM ITM2000).
016800*    -----------------------------------------------------------
016900 01  MT-EDIT-FIELDS-R REDEFINES ORDER-TRANSACTION.
017000    05  FILLER                         PIC X(01).
017100    05  FILLER                         PIC X(04).
017200    05  FILLER                         PIC X(09).
017300    05  MT-ORDER-QTY-X                 PIC X(07).
017400    05  MT-ORDER-PRICE-X               PIC X(11).
017500    05  FILLER                         PIC X(05).
017600*
017700 01  WS-CURRENT-DATE-CCYYMMDD          PIC 9(08).
017800*
017900 PROCEDURE DIVISION.
018000*
018100 000-POST-ORDER-TRANSACTION.
018200*
018300    PERFORM 050-FIND-HIGHEST-ORDER-NO THRU 050-EXIT.
018400    OPEN INPUT  MNTTRAN
018500                OLDORDL
018600         I-O    INVMAST
018700         OUTPUT NEWORDL
018800                ERRTRAN.
018900    PERFORM 100-READ-ORDER-TRANSACTION THRU 100-EXIT.
019000    IF NOT TRANSACTION-MISSING
019100        PERFORM 300-DISPATCH-TRANSACTION THRU 300-EXIT.
019200    PERFORM 400-COPY-LEDGER-RECORD THRU 400-EXIT
019300        UNTIL OLD-LEDGER-EOF.
019400    IF NOT TRANSACTION-MISSING
019500        PERFORM 470-FINISH-TRANSACTION THRU 470-EXIT.
019600    CLOSE MNTTRAN
019700          OLDORDL
019800          NEWORDL
019900          INVMAST
020000          ERRTRAN.
020100    DISPLAY "ORD2000 RECORDS PROCESSED: " WS-RECORDS-PROCESSED-CT.
020200    DISPLAY "ORD2000 RECORDS REJECTED:  " WS-RECORDS-REJECTED-CT.
020300    STOP RUN.
020400*
020500 050-FIND-HIGHEST-ORDER-NO.
020600*
020700    OPEN INPUT OLDORDL.
020800    MOVE ZERO TO WS-HIGHEST-ORDER-SEQ.
020900    PERFORM 055-SCAN-ORDER-FOR-MAX THRU 055-EXIT
021000        UNTIL OLD-LEDGER-EOF.
021100    CLOSE OLDORDL.
021200    MOVE "N" TO OLD-LEDGER-EOF-SWITCH.
021300 050-EXIT.
021400    EXIT.
021500*
021600 055-SCAN-ORDER-FOR-MAX.
021700*
021800    READ OLDORDL INTO ORDER-LEDGER-RECORD
021900        AT END
022000            MOVE "Y" TO OLD-LEDGER-EOF-SWITCH.
022100    IF NOT OLD-LEDGER-EOF AND OL-ORDER-SEQ > WS-HIGHEST-ORDER-SEQ
022200        MOVE OL-ORDER-SEQ TO WS-HIGHEST-ORDER-SEQ.
022300 055-EXIT.
022400    EXIT.
022500*
022600 100-READ-ORDER-TRANSACTION.
022700*
022800    READ MNTTRAN INTO ORDER-TRANSACTION
022900        AT END
023000            MOVE "Y" TO TRANSACTION-MISSING-SWITCH.
023100 100-EXIT.
023200    EXIT.
023300*
023400 300-DISPATCH-TRANSACTION.
023500*
023600    IF ADD-RECORD
023700        PERFORM 315-PROCESS-ADD-TRANSACTION THRU 315-EXIT
023800    ELSE
023900    IF CHANGE-RECORD
024000        PERFORM 310-EDIT-ORDER-DATA THRU 310-EXIT
024100    ELSE
024200    IF NOT DELETE-RECORD
024300        MOVE "N" TO VALID-TRANSACTION-SWITCH
024400        DISPLAY "INVALID TRANSACTION CODE " MT-TRANSACTION-CODE.
024500 300-EXIT.
024600    EXIT.
024700*
024800 310-EDIT-ORDER-DATA.
024900*
025000    MOVE "Y" TO VALID-TRANSACTION-SWITCH.
025100    IF MT-ORDER-QTY-X NOT NUMERIC
025120        OR MT-ORDER-QTY < WS-MINIMUM-ORDER-QTY
025200        MOVE "N" TO VALID-TRANSACTION-SWITCH.
025300    IF MT-ORDER-PRICE-X NOT NUMERIC
025400        MOVE "N" TO VALID-TRANSACTION-SWITCH.
025500 310-EXIT.
025600    EXIT.
025700*
025800 315-PROCESS-ADD-TRANSACTION.
025900*
026000    PERFORM 310-EDIT-ORDER-DATA THRU 310-EXIT.
026100    IF NOT VALID-TRANSACTION
026200        GO TO 315-EXIT.
026300    PERFORM 320-READ-ITEM-BY-ID THRU 320-EXIT.
026400    IF NOT ITEM-FOUND
026500        MOVE "N" TO VALID-TRANSACTION-SWITCH
026600        DISPLAY "ITEM NOT FOUND, ITEM ID " MT-ITEM-ID
026700        GO TO 315-EXIT.
026800    PERFORM 325-COMPUTE-ADD-ORDER-PRICE THRU 325-EXIT.
026900    PERFORM 327-VERIFY-ADD-ORDER-PRICE THRU 327-EXIT.
027000    IF NOT VALID-TRANSACTION
027100        GO TO 315-EXIT.
027200    PERFORM 330-APPLY-ADD-STOCK-EFFECT THRU 330-EXIT.
027300    IF NOT VALID-TRANSACTION
027400        GO TO 315-EXIT.
027500    PERFORM 340-REWRITE-ITEM-FOR-ADD THRU 340-EXIT.
027600    PERFORM 350-BUILD-NEW-ORDER THRU 350-EXIT.
027700 315-EXIT.
027800    EXIT.
027900*
028000 320-READ-ITEM-BY-ID.
028100*
028200    MOVE MT-ITEM-ID TO WS-ITEM-RELATIVE-KEY.
028300    MOVE "Y" TO ITEM-FOUND-SWITCH.
028400    READ INVMAST
028500        INVALID KEY
028600            MOVE "N" TO ITEM-FOUND-SWITCH.
028700    IF ITEM-FOUND AND IM-RECORD-DELETED
028800        MOVE "N" TO ITEM-FOUND-SWITCH.
028900 320-EXIT.
029000    EXIT.
029100*
029200 325-COMPUTE-ADD-ORDER-PRICE.
029300*
029400    COMPUTE WS-COMPUTED-PRICE ROUNDED = IM-ITEM-PRICE * MT-ORDER-QTY.
029500 325-EXIT.
029600    EXIT.
029700*
029800 327-VERIFY-ADD-ORDER-PRICE.
029900*
030000    IF MT-ORDER-PRICE NOT EQUAL WS-COMPUTED-PRICE
030100        MOVE "N" TO VALID-TRANSACTION-SWITCH
030200        DISPLAY "INVALID PRICE, DO NOT TAMPER WITH PRICE, ITEM ID "
030300            MT-ITEM-ID.
030400 327-EXIT.
030500    EXIT.
030600*
030700 330-APPLY-ADD-STOCK-EFFECT.
030800*
030900    IF IM-ITEM-STOCK < MT-ORDER-QTY
031000        MOVE "N" TO VALID-TRANSACTION-SWITCH
031100        DISPLAY "INSUFFICIENT STOCK FOR ORDER, ITEM ID " MT-ITEM-ID
031200    ELSE
031300        SUBTRACT MT-ORDER-QTY FROM IM-ITEM-STOCK.
031400 330-EXIT.
031500    EXIT.
031600*
031700 340-REWRITE-ITEM-FOR-ADD.
031800*
031900    PERFORM 490-STAMP-MAINT-DATE THRU 490-EXIT.
032000    REWRITE ITEM-MASTER-RECORD
032100        INVALID KEY
032200            DISPLAY "REWRITE ERROR ON INVMAST FOR ITEM ID "
032300                MT-ITEM-ID.
032400 340-EXIT.
032500    EXIT.
032600*
032700 350-BUILD-NEW-ORDER.
032800*
032900    ADD 1 TO WS-HIGHEST-ORDER-SEQ.
033000    MOVE "O"                  TO OL-ORDER-PREFIX.
033100    MOVE WS-HIGHEST-ORDER-SEQ TO OL-ORDER-SEQ.
033200    MOVE MT-ITEM-ID           TO OL-ITEM-ID.
033300    MOVE MT-ORDER-QTY         TO OL-ORDER-QTY.
033400    MOVE WS-COMPUTED-PRICE    TO OL-ORDER-PRICE.
033500    PERFORM 495-STAMP-ORDER-DATE THRU 495-EXIT.
033600    SET OL-RECORD-ACTIVE TO TRUE.
033700    MOVE "Y" TO PENDING-ADD-SWITCH.
033800 350-EXIT.
033900    EXIT.
034000*
034100 400-COPY-LEDGER-RECORD.
034200*
034300    PERFORM 410-READ-OLD-ORDER THRU 410-EXIT.
034400    IF OLD-LEDGER-EOF
034500        GO TO 400-EXIT.
034600    IF (CHANGE-RECORD OR DELETE-RECORD)
034700            AND NOT TRANSACTION-MISSING
034800            AND OL-ORDER-NO = MT-ORDER-NO
034900        PERFORM 430-PROCESS-MATCHED-ORDER THRU 430-EXIT
035000    ELSE
035100        PERFORM 450-WRITE-UNCHANGED-ORDER THRU 450-EXIT.
035200 400-EXIT.
035300    EXIT.
035400*
035500 410-READ-OLD-ORDER.
035600*
035700    READ OLDORDL INTO ORDER-LEDGER-RECORD
035800        AT END
035900            MOVE "Y" TO OLD-LEDGER-EOF-SWITCH.
036000 410-EXIT.
036100    EXIT.
036200*
036300 430-PROCESS-MATCHED-ORDER.
036400*
036500    MOVE "Y" TO ORDER-FOUND-SWITCH.
036600    IF DELETE-RECORD
036700        PERFORM 480-RESTORE-DELETED-ORDER-STOCK THRU 480-EXIT
036800        ADD 1 TO WS-RECORDS-PROCESSED-CT
036900    ELSE
037000        PERFORM 440-APPLY-CHANGE-TRANSACTION THRU 440-EXIT
037100        IF VALID-TRANSACTION
037200            PERFORM 447-REWRITE-CHANGED-ORDER THRU 447-EXIT
037300        ELSE
037400            PERFORM 450-WRITE-UNCHANGED-ORDER THRU 450-EXIT.
037500 430-EXIT.
037600    EXIT.
037700*
037800 440-APPLY-CHANGE-TRANSACTION.
037900*
038000    MOVE "Y" TO VALID-TRANSACTION-SWITCH.
038100    MOVE OL-ITEM-ID   TO WS-OLD-ITEM-ID.
038200    MOVE OL-ORDER-QTY TO WS-OLD-ORDER-QTY.
038300    PERFORM 320-READ-ITEM-BY-ID THRU 320-EXIT.
038400    IF NOT ITEM-FOUND
038500        MOVE "N" TO VALID-TRANSACTION-SWITCH
038600        DISPLAY "ITEM NOT FOUND, ITEM ID " MT-ITEM-ID
038700        GO TO 440-EXIT.
038800    IF MT-ITEM-ID NOT EQUAL WS-OLD-ITEM-ID
038900        PERFORM 442-CHANGE-ITEM THRU 442-EXIT
039000    ELSE
039100        PERFORM 443-SAME-ITEM-DIFF-QTY THRU 443-EXIT.
039200    IF NOT VALID-TRANSACTION
039300        GO TO 440-EXIT.
039400    PERFORM 444-COMPUTE-CHANGE-ORDER-PRICE THRU 444-EXIT.
039500    PERFORM 446-VERIFY-CHANGE-ORDER-PRICE THRU 446-EXIT.
039600 440-EXIT.
039700    EXIT.
039800*
039900 442-CHANGE-ITEM.
040000*
040100    MOVE WS-OLD-ITEM-ID TO WS-ITEM-RELATIVE-KEY.
040200    READ INVMAST
040300        INVALID KEY
040400            DISPLAY "READ ERROR ON INVMAST FOR ITEM ID "
040500                WS-OLD-ITEM-ID.
040600    ADD WS-OLD-ORDER-QTY TO IM-ITEM-STOCK.
040700    PERFORM 490-STAMP-MAINT-DATE THRU 490-EXIT.
040800    REWRITE ITEM-MASTER-RECORD
040900        INVALID KEY
041000            DISPLAY "REWRITE ERROR ON INVMAST FOR ITEM ID "
041100                WS-OLD-ITEM-ID.
041200    PERFORM 320-READ-ITEM-BY-ID THRU 320-EXIT.
041300    IF IM-ITEM-STOCK < MT-ORDER-QTY
041400        MOVE "N" TO VALID-TRANSACTION-SWITCH
041500        DISPLAY "INSUFFICIENT STOCK FOR ORDER, ITEM ID " MT-ITEM-ID
041600        GO TO 442-EXIT.
041700    SUBTRACT MT-ORDER-QTY FROM IM-ITEM-STOCK.
041800    PERFORM 490-STAMP-MAINT-DATE THRU 490-EXIT.
041900    REWRITE ITEM-MASTER-RECORD
042000        INVALID KEY
042100            DISPLAY "REWRITE ERROR ON INVMAST FOR ITEM ID "
042200                MT-ITEM-ID.
042300 442-EXIT.
042400    EXIT.
042500*
042600 443-SAME-ITEM-DIFF-QTY.
042700*
042800    COMPUTE WS-DIFF-QTY = MT-ORDER-QTY - WS-OLD-ORDER-QTY.
042900    IF WS-DIFF-QTY > 0 AND IM-ITEM-STOCK < WS-DIFF-QTY
043000        MOVE "N" TO VALID-TRANSACTION-SWITCH
043100        DISPLAY "INSUFFICIENT STOCK FOR ORDER, ITEM ID " MT-ITEM-ID
043200        GO TO 443-EXIT.
043300    SUBTRACT WS-DIFF-QTY FROM IM-ITEM-STOCK.
043400    PERFORM 490-STAMP-MAINT-DATE THRU 490-EXIT.
043500    REWRITE ITEM-MASTER-RECORD
043600        INVALID KEY
043700            DISPLAY "REWRITE ERROR ON INVMAST FOR ITEM ID "
043800                MT-ITEM-ID.
043900 443-EXIT.
044000    EXIT.
044100*
044200 444-COMPUTE-CHANGE-ORDER-PRICE.
044300*
044400    COMPUTE WS-COMPUTED-PRICE ROUNDED = IM-ITEM-PRICE * MT-ORDER-QTY.
044500 444-EXIT.
044600    EXIT.
044700*
044800 446-VERIFY-CHANGE-ORDER-PRICE.
044900*
045000    IF MT-ORDER-PRICE NOT EQUAL WS-COMPUTED-PRICE
045100        MOVE "N" TO VALID-TRANSACTION-SWITCH
045200        DISPLAY "INVALID PRICE, DO NOT TAMPER WITH PRICE, ORDER NO "
045300            MT-ORDER-NO.
045400 446-EXIT.
045500    EXIT.
045600*
045700 447-REWRITE-CHANGED-ORDER.
045800*
045900    MOVE MT-ITEM-ID        TO OL-ITEM-ID.
046000    MOVE MT-ORDER-QTY      TO OL-ORDER-QTY.
046100    MOVE WS-COMPUTED-PRICE TO OL-ORDER-PRICE.
046200    PERFORM 495-STAMP-ORDER-DATE THRU 495-EXIT.
046300    PERFORM 450-WRITE-UNCHANGED-ORDER THRU 450-EXIT.
046400 447-EXIT.
046500    EXIT.
046600*
046700 450-WRITE-UNCHANGED-ORDER.
046800*
046900    WRITE NEW-ORDER-RECORD FROM ORDER-LEDGER-RECORD.
047000    IF NOT NEWORDL-SUCCESSFUL
047100        DISPLAY "WRITE ERROR ON NEWORDL FOR ORDER NO " OL-ORDER-NO
047200        DISPLAY "FILE STATUS CODE IS " NEWORDL-FILE-STATUS.
047300 450-EXIT.
047400    EXIT.
047500*
047600 460-WRITE-APPENDED-ORDER.
047700*
047800    WRITE NEW-ORDER-RECORD FROM ORDER-LEDGER-RECORD.
047900    IF NOT NEWORDL-SUCCESSFUL
048000        DISPLAY "WRITE ERROR ON NEWORDL FOR ORDER NO " OL-ORDER-NO
048100        DISPLAY "FILE STATUS CODE IS " NEWORDL-FILE-STATUS.
048200 460-EXIT.
048300    EXIT.
048400*
048500 470-FINISH-TRANSACTION.
048600*
048700    IF (CHANGE-RECORD OR DELETE-RECORD) AND NOT ORDER-FOUND
048800        MOVE "N" TO VALID-TRANSACTION-SWITCH
048900        DISPLAY "ORDER RECORD NOT FOUND, ORDER NO " MT-ORDER-NO.
049000    IF VALID-TRANSACTION AND PENDING-ADD-RECORD
049100        PERFORM 460-WRITE-APPENDED-ORDER THRU 460-EXIT.
049200    IF VALID-TRANSACTION
049300        ADD 1 TO WS-RECORDS-PROCESSED-CT
049400    ELSE
049500        PERFORM 485-WRITE-ERROR-TRANSACTION THRU 485-EXIT.
049600 470-EXIT.
049700    EXIT.
049800*
049900 480-RESTORE-DELETED-ORDER-STOCK.
050000*
050100    MOVE OL-ITEM-ID TO WS-ITEM-RELATIVE-KEY.
050200    READ INVMAST
050300        INVALID KEY
050400            DISPLAY "READ ERROR ON INVMAST FOR ITEM ID " OL-ITEM-ID.
050500    ADD OL-ORDER-QTY TO IM-ITEM-STOCK.
050600    PERFORM 490-STAMP-MAINT-DATE THRU 490-EXIT.
050700    REWRITE ITEM-MASTER-RECORD
050800        INVALID KEY
050900            DISPLAY "REWRITE ERROR ON INVMAST FOR ITEM ID "
051000                OL-ITEM-ID.
051100 480-EXIT.
051200    EXIT.
051300*
051400 485-WRITE-ERROR-TRANSACTION.
051500*
051600    WRITE ERROR-TRANSACTION FROM ORDER-TRANSACTION.
051700    IF NOT ERRTRAN-SUCCESSFUL
051800        DISPLAY "WRITE ERROR ON ERRTRAN FOR ORDER NO " MT-ORDER-NO
051900        DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS.
052000    ADD 1 TO WS-RECORDS-REJECTED-CT.
052100 485-EXIT.
052200    EXIT.
052300*
052400 490-STAMP-MAINT-DATE.
052500*
052600    ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
052700    MOVE WS-CURRENT-DATE-CCYYMMDD TO IM-LAST-MAINT-DATE-R.
052800    MOVE "ORD2000"        TO IM-LAST-MAINT-USER.
052900 490-EXIT.
053000    EXIT.
053100*
053200 495-STAMP-ORDER-DATE.
053300*
053400    ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
053500    MOVE WS-CURRENT-DATE-CCYYMMDD TO OL-ORDER-DATE-R.
053600 495-EXIT.
053700    EXIT.
053800*