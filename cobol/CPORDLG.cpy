000100***************************************************************
000200*                                                                *
000300*   C P O R D L G   --   SALES ORDER LEDGER RECORD LAYOUT        *
000400*                                                                *
000500*   STOCK AND ORDER LEDGER SYSTEM - ORDER FILE (OL).             *
000600*   ORGANIZATION IS SEQUENTIAL, LOGICALLY KEYED BY OL-ORDER-NO,  *
000700*   "O" FOLLOWED BY A 3-DIGIT ZERO-PADDED SEQUENCE NUMBER.       *
000800*                                                                *
000900***************************************************************
001000*
001100* CHANGE LOG.
001200*     DATE-WRITTEN 1988-10-24.  ORIGINAL LAYOUT, DKL.
001300*     1990-05-08  DKL ADDED OL-ORDER-DATE, WH-201, SALES WANTED
001400*                     AN ORDER DATE FOR AGING REPORTS.
001500*     1998-12-09  PJT Y2K REMEDIATION - OL-ORDER-DATE WIDENED
001600*                     TO CARRY A 4-DIGIT CENTURY (WH-402).
001700*     2004-03-30  PJT ADDED OL-ORDER-DATE-R REDEFINES SO ORD2000
001800*                     CAN STAMP THE ORDER DATE FROM THE SYSTEM
001900*                     CLOCK IN ONE MOVE, SAME AS THE POSTED-DATE
001950*                     REDEFINES ADDED TO CPINVLG THE SAME DAY
001960*                     (WH-471).
002000*
002100***************************************************************
002200*
002300 01  ORDER-LEDGER-RECORD.
002400*
002500*    -----------------------------------------------------------
002600*    KEY SEGMENT.  OL-ORDER-PREFIX IS ALWAYS "O"; OL-ORDER-SEQ
002700*    IS THE 3-DIGIT ZERO-PADDED SEQUENCE NUMBER.  THE TWO
002800*    TOGETHER FORM THE 4-BYTE ORDER-NO KEY USED THROUGHOUT.
002900*    -----------------------------------------------------------
003000     05  OL-ORDER-NO.
003100         10  OL-ORDER-PREFIX         PIC X(01)   VALUE "O".
003200         10  OL-ORDER-SEQ            PIC 9(03).
003300*
003400*    -----------------------------------------------------------
004300*    FOREIGN KEY TO THE ITEM MASTER (CPITMMS IM-ITEM-ID).
004400*    -----------------------------------------------------------
004500     05  OL-ITEM-ID                  PIC 9(09).
004600*
004700*    -----------------------------------------------------------
004800*    ORDER QUANTITY AND COMPUTED EXTENDED PRICE.
004900*    -----------------------------------------------------------
005000     05  OL-ORDER-DATA.
005100         10  OL-ORDER-QTY            PIC S9(7).
005200         10  FILLER                  PIC X(01)   VALUE SPACE.
005300         10  OL-ORDER-PRICE          PIC S9(9)V99.
005400*
005500*    -----------------------------------------------------------
005600*    ORDER DATE AND RECORD STATUS.
005700*    -----------------------------------------------------------
005800     05  OL-ORDER-DATE.
005900         10  OL-ORDER-CCYY           PIC 9(04).
006000         10  OL-ORDER-MM             PIC 9(02).
006100         10  OL-ORDER-DD             PIC 9(02).
006150*
006160*    -----------------------------------------------------------
006170*    NUMERIC ALTERNATE VIEW OF THE ORDER DATE FOR AGING-REPORT
006180*    COMPARES (WH-201 CARRIED THE COMPARE FORWARD FROM THE
006190*    ORIGINAL FLAT-FILE PROTOTYPE, WH-471).
006195*    -----------------------------------------------------------
006198     05  OL-ORDER-DATE-R REDEFINES OL-ORDER-DATE
006199                                 PIC 9(08).
006200     05  OL-RECORD-STATUS            PIC X(01)   VALUE "A".
006300         88  OL-RECORD-ACTIVE                    VALUE "A".
006400         88  OL-RECORD-DELETED                   VALUE "D".
006500*
006600*    -----------------------------------------------------------
006700*    FILLER RESERVE.
006800*    -----------------------------------------------------------
006900     05  FILLER                      PIC X(20)   VALUE SPACE.
007000*
007100***************************************************************
