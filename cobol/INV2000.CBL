000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    INV2000.
000400 AUTHOR.        R HALVORSEN.
000500 INSTALLATION.  WAREHOUSE SYSTEMS GROUP.
000600 DATE-WRITTEN.  06/02/1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*
001000***************************************************************
001100*
001200*   INV2000 - INVENTORY MOVEMENT POSTING
001300*
001400*   READS ONE STOCK MOVEMENT TRANSACTION FROM MNTTRAN (ADD A
001500*   TOP-UP/WITHDRAWAL, CHANGE AN EXISTING MOVEMENT'S QTY/TYPE,
001600*   OR DELETE A MOVEMENT), POSTS ITS EFFECT AGAINST THE ITEM
001700*   MASTER (INVMAST) BY RANDOM KEYED I-O, AND EXTRACTS,
001800*   TRANSFORMS AND REWRITES THE ENTIRE INVENTORY LEDGER
001900*   (OLDINVL TO NEWINVL) TO CARRY THE RESULT - THE SAME
002000*   OLD-MASTER/NEW-MASTER PATTERN THIS SHOP USES FOR EVERY
002100*   SEQUENTIAL LEDGER UPDATE.
002200*
002300*   ADD DRAWS ITS INVENTORY ID FROM OLDCTL/NEWCTL, THE SAME
002400*   CONTROL-RECORD PAIR CONVENTION USED IN ITM2000, AND APPENDS
002500*   THE NEW MOVEMENT AFTER THE LAST OLD-LEDGER RECORD IS COPIED
002600*   THROUGH, SINCE THIS SHOP'S SURROGATE KEYS ONLY EVER GET
002700*   BIGGER.  CHANGE REVERSES THE MATCHED MOVEMENT'S OLD EFFECT
002800*   ON THE ITEM MASTER BEFORE REAPPLYING THE NEW ONE.  DELETE
002900*   DROPS THE MATCHED MOVEMENT FROM THE NEW LEDGER WITHOUT
003000*   TOUCHING THE ITEM MASTER AT ALL - THAT IS NOT AN OVERSIGHT,
003100*   SEE THE 1991-02-27 CHANGE LOG ENTRY BELOW.
003200*
003300***************************************************************
003400*
003500* CHANGE LOG.
003600*     DATE-WRITTEN 1987-06-02.  ORIGINAL PROGRAM, R HALVORSEN.
003700*     1991-02-27  DKL  DELETE-TRANSACTION EXPLICITLY DOES NOT
003800*                     REVERSE THE MOVEMENT'S STOCK EFFECT -
003900*                     WAREHOUSE AUDIT ASKED THAT A DELETED
004000*                     MOVEMENT LEAVE THE ON-HAND COUNT ALONE
004100*                     SO A MIS-KEYED MOVEMENT CAN BE DELETED
004200*                     AND RE-ENTERED WITHOUT DOUBLE-COUNTING
004300*                     THE STOCK EFFECT (WH-260).  DO NOT "FIX"
004400*                     THIS.
004500*     1994-05-11  DKL  CHANGE-TRANSACTION NOW REVERSES THE OLD
004600*                     QTY/TYPE BEFORE APPLYING THE NEW ONE, SO
004700*                     A MOVEMENT CAN HAVE ITS TYPE CORRECTED
004800*                     WITHOUT A MANUAL COMPENSATING ENTRY
004900*                     (WH-301).
005000*     1998-11-30  PJT  Y2K REMEDIATION - IL-POSTED-DATE NOW
005100*                     ACCEPTS A 4-DIGIT CENTURY FROM THE SYSTEM
005200*                     CLOCK INSTEAD OF A 2-DIGIT YEAR (WH-402).
005300*     2003-06-17  PJT  ADD-MOVEMENT NOW DRAWS ITS INVENTORY ID
005400*                     FROM THE OLDCTL/NEWCTL CONTROL FILE PAIR
005500*                     RATHER THAN A SCAN OF OLDINVL (WH-455).
005600*     2004-03-30  PJT  ADDED THE FINAL NON-NEGATIVE STOCK GUARD
005700*                     AFTER REVERSE-AND-REAPPLY ON CHANGE -
005800*                     AUDIT FOUND A CASE WHERE TWO WITHDRAWALS
005900*                     REVERSED AND REAPPLIED IN THE SAME RUN
006000*                     COULD DRIVE ON-HAND NEGATIVE EVEN THOUGH
006100*                     EACH STEP LOOKED FINE ALONE (WH-471).
006120*     2011-04-14  CJH  MOVED THE MINIMUM POSTABLE QUANTITY OUT OF
006140*                     A LITERAL IN 310-EDIT-MOVEMENT-DATA AND
006160*                     INTO A STANDALONE 77-LEVEL, SAME AS THE
006180*                     PRICE/STOCK FLOOR IN ITM2000 (WH-560).
006200*
006300***************************************************************
006400*
006500 ENVIRONMENT DIVISION.
006600*
006700 CONFIGURATION SECTION.
006800*
006900 SPECIAL-NAMES.
007000    C01 IS TOP-OF-FORM.
007100*
007200 INPUT-OUTPUT SECTION.
007300*
007400 FILE-CONTROL.
007500*
007600    SELECT MNTTRAN ASSIGN TO "MNTTRAN".
007700    SELECT OLDCTL  ASSIGN TO "OLDCTL".
007800    SELECT NEWCTL  ASSIGN TO "NEWCTL"
007900                   FILE STATUS IS NEWCTL-FILE-STATUS.
008000    SELECT OLDINVL ASSIGN TO "OLDINVL"
008100                   FILE STATUS IS OLDINVL-FILE-STATUS.
008200    SELECT NEWINVL ASSIGN TO "NEWINVL"
008300                   FILE STATUS IS NEWINVL-FILE-STATUS.
008400    SELECT INVMAST ASSIGN TO "INVMAST"
008500                   ORGANIZATION IS RELATIVE
008600                   ACCESS IS RANDOM
008700                   RELATIVE KEY IS WS-ITEM-RELATIVE-KEY
008800                   FILE STATUS IS INVMAST-FILE-STATUS.
008900    SELECT ERRTRAN ASSIGN TO "ERRTRAN"
009000                   FILE STATUS IS ERRTRAN-FILE-STATUS.
009100*
009200 DATA DIVISION.
009300*
009400 FILE SECTION.
009500*
009600 FD  MNTTRAN.
009700*
009800 01  MOVEMENT-TRANSACTION-RECORD    PIC X(34).
009900*
010000 FD  OLDCTL.
010100*
010200 01  OLD-CONTROL-RECORD              PIC X(09).
010300*
010400 FD  NEWCTL.
010500*
010600 01  NEW-CONTROL-RECORD              PIC X(09).
010700*
010800 FD  OLDINVL.
010900*
011000 01  OLD-MOVEMENT-RECORD             PIC X(56).
011100*
011200 FD  NEWINVL.
011300*
011400 01  NEW-MOVEMENT-RECORD             PIC X(56).
011500*
011600 FD  INVMAST.
011700*
011800    COPY CPITMMS.
011900*
012000 FD  ERRTRAN.
012100*
012200 01  ERROR-TRANSACTION                PIC X(34).
012300*
012400 WORKING-STORAGE SECTION.
012500*
012600 01  SWITCHES.
012700    05  TRANSACTION-MISSING-SWITCH      PIC X   VALUE "N".
012800        88  TRANSACTION-MISSING                 VALUE "Y".
012900    05  OLD-LEDGER-EOF-SWITCH            PIC X   VALUE "N".
013000        88  OLD-LEDGER-EOF                       VALUE "Y".
013100    05  ITEM-FOUND-SWITCH                PIC X   VALUE "N".
013200        88  ITEM-FOUND                           VALUE "Y".
013300    05  MOVEMENT-FOUND-SWITCH            PIC X   VALUE "N".
013400        88  MOVEMENT-FOUND                       VALUE "Y".
013500    05  VALID-TRANSACTION-SWITCH         PIC X   VALUE "Y".
013600        88  VALID-TRANSACTION                    VALUE "Y".
013700    05  PENDING-ADD-SWITCH               PIC X   VALUE "N".
013800        88  PENDING-ADD-RECORD                   VALUE "Y".
013900*
014000 01  FILE-STATUS-FIELDS.
014100    05  OLDINVL-FILE-STATUS      PIC XX.
014200        88  OLDINVL-SUCCESSFUL           VALUE "00".
014300    05  NEWINVL-FILE-STATUS      PIC XX.
014400        88  NEWINVL-SUCCESSFUL           VALUE "00".
014500    05  INVMAST-FILE-STATUS      PIC XX.
014600        88  INVMAST-SUCCESSFUL           VALUE "00".
014700    05  ERRTRAN-FILE-STATUS      PIC XX.
014800        88  ERRTRAN-SUCCESSFUL           VALUE "00".
014900    05  NEWCTL-FILE-STATUS       PIC XX.
015000        88  NEWCTL-SUCCESSFUL            VALUE "00".
015100*
015120*    MINIMUM POSTABLE QUANTITY IS A SHOP STANDARD, NOT A RUN
015140*    VARIABLE - HELD AS A STANDALONE 77-LEVEL SO 310-EDIT-
015160*    MOVEMENT-DATA HAS ONE PLACE TO CHANGE IT (WH-241).
015180 77  WS-MINIMUM-QUANTITY          PIC S9(1)   VALUE 1  COMP.
015190*
015200 01  RUN-COUNTERS COMP.
015300    05  WS-RECORDS-PROCESSED-CT       PIC S9(7)   VALUE ZERO.
015400    05  WS-RECORDS-REJECTED-CT        PIC S9(7)   VALUE ZERO.
015500    05  WS-ITEM-RELATIVE-KEY          PIC 9(09)   VALUE ZERO.
015550    05  FILLER                        PIC 9(04)   VALUE ZERO.
015600*
015700 01  INVENTORY-ID-CONTROL-RECORD.
015800    05  IC-LAST-INVENTORY-ID          PIC 9(09)   VALUE ZERO.
015900*
016000    COPY CPINVLG.
016100*
016200 01  MOVEMENT-TRANSACTION.
016300    05  MT-TRANSACTION-CODE           PIC X(01).
016400        88  DELETE-RECORD                     VALUE "1".
016500        88  ADD-RECORD                        VALUE "2".
016600        88  CHANGE-RECORD                     VALUE "3".
016700    05  MT-INVENTORY-ID                PIC 9(09).
016800    05  MT-ITEM-ID                     PIC 9(09).
016900    05  MT-QUANTITY                    PIC S9(7).
017000    05  MT-MOVEMENT-TYPE               PIC X(01).
017100        88  MT-TOPUP                           VALUE "T".
017200        88  MT-WITHDRAWAL                      VALUE "W".
017300    05  FILLER                         PIC X(07)   VALUE SPACE.
017400*
017500*    -----------------------------------------------------------
017600*    UNSIGNED ALTERNATE VIEW OF THE TRANSACTION QUANTITY, USED
017700*    BY 310-EDIT-MOVEMENT-DATA WHEN TESTING FOR A NON-NUMERIC
017800*    FIELD COMING OFF THE REQUEST FILE (WH-241 IDIOM CARRIED
017900*    FORWARD FROM ITM2000).
018000*    -----------------------------------------------------------
018100 01  MT-EDIT-FIELDS-R REDEFINES MOVEMENT-TRANSACTION.
018200    05  FILLER                         PIC X(01).
018300    05  FILLER                         PIC X(09).
018400    05  FILLER                         PIC X(09).
018500    05  MT-QUANTITY-X                  PIC X(07).
018600    05  FILLER                         PIC X(01).
018700    05  FILLER                         PIC X(07).
018800*
018900 01  WS-CURRENT-DATE-CCYYMMDD          PIC 9(08).
019000*
019100 PROCEDURE DIVISION.
019200*
019300 000-POST-INVENTORY-MOVEMENT.
019400*
019500    PERFORM 010-OPEN-CONTROL-FILES THRU 010-EXIT.
019600    OPEN INPUT  MNTTRAN
019700                OLDINVL
019800         I-O    INVMAST
019900         OUTPUT NEWINVL
020000                ERRTRAN.
020100    PERFORM 100-READ-MOVEMENT-TRANSACTION THRU 100-EXIT.
020200    IF NOT TRANSACTION-MISSING
020300        PERFORM 300-DISPATCH-TRANSACTION THRU 300-EXIT.
020400    PERFORM 400-COPY-LEDGER-RECORD THRU 400-EXIT
020500        UNTIL OLD-LEDGER-EOF.
020600    IF NOT TRANSACTION-MISSING
020700        PERFORM 470-FINISH-TRANSACTION THRU 470-EXIT.
020800    CLOSE MNTTRAN
020900          OLDINVL
021000          NEWINVL
021100          INVMAST
021200          ERRTRAN.
021300    PERFORM 900-CLOSE-CONTROL-FILES THRU 900-EXIT.
021400    DISPLAY "INV2000 RECORDS PROCESSED: " WS-RECORDS-PROCESSED-CT.
021500    DISPLAY "INV2000 RECORDS REJECTED:  " WS-RECORDS-REJECTED-CT.
021600    STOP RUN.
021700*
021800 010-OPEN-CONTROL-FILES.
021900*
022000    OPEN INPUT OLDCTL.
022100    READ OLDCTL INTO INVENTORY-ID-CONTROL-RECORD
022200        AT END
022300            MOVE ZERO TO IC-LAST-INVENTORY-ID.
022400    CLOSE OLDCTL.
022500 010-EXIT.
022600    EXIT.
022700*
022800 100-READ-MOVEMENT-TRANSACTION.
022900*
023000    READ MNTTRAN INTO MOVEMENT-TRANSACTION
023100        AT END
023200            MOVE "Y" TO TRANSACTION-MISSING-SWITCH.
023300 100-EXIT.
023400    EXIT.
023500*
023600 300-DISPATCH-TRANSACTION.
023700*
023800    IF ADD-RECORD
023900        PERFORM 315-PROCESS-ADD-TRANSACTION THRU 315-EXIT
024000    ELSE
024100    IF CHANGE-RECORD
024200        PERFORM 310-EDIT-MOVEMENT-DATA THRU 310-EXIT
024300    ELSE
024400    IF NOT DELETE-RECORD
024500        MOVE "N" TO VALID-TRANSACTION-SWITCH
024600        DISPLAY "INVALID TRANSACTION CODE " MT-TRANSACTION-CODE.
024700 300-EXIT.
024800    EXIT.
024900*
025000 315-PROCESS-ADD-TRANSACTION.
025100*
025200    PERFORM 310-EDIT-MOVEMENT-DATA THRU 310-EXIT.
025300    IF NOT VALID-TRANSACTION
025400        GO TO 315-EXIT.
025500    PERFORM 320-READ-ITEM-FOR-ADD THRU 320-EXIT.
025600    IF NOT ITEM-FOUND
025700        MOVE "N" TO VALID-TRANSACTION-SWITCH
025800        DISPLAY "ITEM NOT FOUND FOR INVENTORY ID " MT-INVENTORY-ID
025900        GO TO 315-EXIT.
026000    PERFORM 330-APPLY-ADD-STOCK-EFFECT THRU 330-EXIT.
026100    IF NOT VALID-TRANSACTION
026200        GO TO 315-EXIT.
026300    PERFORM 340-REWRITE-ITEM-FOR-ADD THRU 340-EXIT.
026400    PERFORM 350-BUILD-NEW-MOVEMENT THRU 350-EXIT.
026500 315-EXIT.
026600    EXIT.
026700*
026800 310-EDIT-MOVEMENT-DATA.
026900*
027000    MOVE "Y" TO VALID-TRANSACTION-SWITCH.
027100    IF MT-QUANTITY-X NOT NUMERIC
027120        OR MT-QUANTITY < WS-MINIMUM-QUANTITY
027200        MOVE "N" TO VALID-TRANSACTION-SWITCH.
027300    IF NOT MT-TOPUP AND NOT MT-WITHDRAWAL
027400        MOVE "N" TO VALID-TRANSACTION-SWITCH.
027500 310-EXIT.
027600    EXIT.
027700*
027800 320-READ-ITEM-FOR-ADD.
027900*
028000    MOVE MT-ITEM-ID TO WS-ITEM-RELATIVE-KEY.
028100    MOVE "Y" TO ITEM-FOUND-SWITCH.
028200    READ INVMAST
028300        INVALID KEY
028400            MOVE "N" TO ITEM-FOUND-SWITCH.
028500    IF ITEM-FOUND AND IM-RECORD-DELETED
028600        MOVE "N" TO ITEM-FOUND-SWITCH.
028700 320-EXIT.
028800    EXIT.
028900*
029000 330-APPLY-ADD-STOCK-EFFECT.
029100*
029200    IF MT-TOPUP
029300        ADD MT-QUANTITY TO IM-ITEM-STOCK
029400    ELSE
029500        IF IM-ITEM-STOCK < MT-QUANTITY
029600            MOVE "N" TO VALID-TRANSACTION-SWITCH
029700            DISPLAY "INSUFFICIENT STOCK FOR WITHDRAWAL, ITEM ID "
029800                MT-ITEM-ID
029900        ELSE
030000            SUBTRACT MT-QUANTITY FROM IM-ITEM-STOCK.
030100 330-EXIT.
030200    EXIT.
030300*
030400 340-REWRITE-ITEM-FOR-ADD.
030500*
030600    PERFORM 490-STAMP-MAINT-DATE THRU 490-EXIT.
030700    REWRITE ITEM-MASTER-RECORD
030800        INVALID KEY
030900            DISPLAY "REWRITE ERROR ON INVMAST FOR ITEM ID "
031000                MT-ITEM-ID.
031100 340-EXIT.
031200    EXIT.
031300*
031400 350-BUILD-NEW-MOVEMENT.
031500*
031600    ADD 1 TO IC-LAST-INVENTORY-ID.
031700    MOVE IC-LAST-INVENTORY-ID  TO IL-INVENTORY-ID.
031800    MOVE MT-ITEM-ID            TO IL-ITEM-ID.
031900    MOVE MT-QUANTITY           TO IL-QUANTITY.
032000    MOVE MT-MOVEMENT-TYPE      TO IL-MOVEMENT-TYPE.
032100    PERFORM 495-STAMP-POSTED-DATE THRU 495-EXIT.
032200    SET IL-RECORD-ACTIVE TO TRUE.
032300    MOVE "Y" TO PENDING-ADD-SWITCH.
032400 350-EXIT.
032500    EXIT.
032600*
032700 400-COPY-LEDGER-RECORD.
032800*
032900    PERFORM 410-READ-OLD-MOVEMENT THRU 410-EXIT.
033000    IF OLD-LEDGER-EOF
033100        GO TO 400-EXIT.
033200    IF (CHANGE-RECORD OR DELETE-RECORD)
033300            AND NOT TRANSACTION-MISSING
033400            AND IL-INVENTORY-ID = MT-INVENTORY-ID
033500        PERFORM 430-PROCESS-MATCHED-MOVEMENT THRU 430-EXIT
033600    ELSE
033700        PERFORM 450-WRITE-UNCHANGED-MOVEMENT THRU 450-EXIT.
033800 400-EXIT.
033900    EXIT.
034000*
034100 410-READ-OLD-MOVEMENT.
034200*
034300    READ OLDINVL INTO INVENTORY-MOVEMENT-RECORD
034400        AT END
034500            MOVE "Y" TO OLD-LEDGER-EOF-SWITCH.
034600 410-EXIT.
034700    EXIT.
034800*
034900 430-PROCESS-MATCHED-MOVEMENT.
035000*
035100    MOVE "Y" TO MOVEMENT-FOUND-SWITCH.
035200    IF DELETE-RECORD
035300        ADD 1 TO WS-RECORDS-PROCESSED-CT
035400    ELSE
035500        PERFORM 431-REVERSE-OLD-EFFECT THRU 431-EXIT
035600        PERFORM 432-APPLY-NEW-EFFECT THRU 432-EXIT
035700        IF VALID-TRANSACTION
035800            PERFORM 433-REWRITE-CHANGED-MOVEMENT THRU 433-EXIT
035900        ELSE
036000            PERFORM 450-WRITE-UNCHANGED-MOVEMENT THRU 450-EXIT.
036100 430-EXIT.
036200    EXIT.
036300*
036400 431-REVERSE-OLD-EFFECT.
036500*
036600    MOVE IL-ITEM-ID TO WS-ITEM-RELATIVE-KEY.
036700    READ INVMAST
036800        INVALID KEY
036900            DISPLAY "READ ERROR ON INVMAST FOR ITEM ID "
037000                IL-ITEM-ID.
037100    IF IL-TOPUP
037200        SUBTRACT IL-QUANTITY FROM IM-ITEM-STOCK
037300    ELSE
037400        ADD IL-QUANTITY TO IM-ITEM-STOCK.
037500 431-EXIT.
037600    EXIT.
037700*
037800 432-APPLY-NEW-EFFECT.
037900*
038000    MOVE "Y" TO VALID-TRANSACTION-SWITCH.
038100    IF MT-TOPUP
038200        ADD MT-QUANTITY TO IM-ITEM-STOCK
038300    ELSE
038400        IF IM-ITEM-STOCK < MT-QUANTITY
038500            MOVE "N" TO VALID-TRANSACTION-SWITCH
038600            DISPLAY "INSUFFICIENT STOCK FOR WITHDRAWAL, ITEM ID "
038700                IL-ITEM-ID
038800        ELSE
038900            SUBTRACT MT-QUANTITY FROM IM-ITEM-STOCK.
039000    IF VALID-TRANSACTION AND IM-ITEM-STOCK < 0
039100        MOVE "N" TO VALID-TRANSACTION-SWITCH
039200        DISPLAY "STOCK CANNOT BE NEGATIVE, ITEM ID " IL-ITEM-ID.
039300 432-EXIT.
039400    EXIT.
039500*
039600 433-REWRITE-CHANGED-MOVEMENT.
039700*
039800    PERFORM 490-STAMP-MAINT-DATE THRU 490-EXIT.
039900    REWRITE ITEM-MASTER-RECORD
040000        INVALID KEY
040100            DISPLAY "REWRITE ERROR ON INVMAST FOR ITEM ID "
040200                IL-ITEM-ID.
040300    MOVE MT-QUANTITY      TO IL-QUANTITY.
040400    MOVE MT-MOVEMENT-TYPE TO IL-MOVEMENT-TYPE.
040500    PERFORM 450-WRITE-UNCHANGED-MOVEMENT THRU 450-EXIT.
040600 433-EXIT.
040700    EXIT.
040800*
040900 450-WRITE-UNCHANGED-MOVEMENT.
041000*
041100    WRITE NEW-MOVEMENT-RECORD FROM INVENTORY-MOVEMENT-RECORD.
041200    IF NOT NEWINVL-SUCCESSFUL
041300        DISPLAY "WRITE ERROR ON NEWINVL FOR INVENTORY ID "
041400            IL-INVENTORY-ID
041500        DISPLAY "FILE STATUS CODE IS " NEWINVL-FILE-STATUS.
041600 450-EXIT.
041700    EXIT.
041800*
041900 460-WRITE-APPENDED-MOVEMENT.
042000*
042100    WRITE NEW-MOVEMENT-RECORD FROM INVENTORY-MOVEMENT-RECORD.
042200    IF NOT NEWINVL-SUCCESSFUL
042300        DISPLAY "WRITE ERROR ON NEWINVL FOR INVENTORY ID "
042400            IL-INVENTORY-ID
042500        DISPLAY "FILE STATUS CODE IS " NEWINVL-FILE-STATUS.
042600 460-EXIT.
042700    EXIT.
042800*
042900 470-FINISH-TRANSACTION.
043000*
043100    IF (CHANGE-RECORD OR DELETE-RECORD) AND NOT MOVEMENT-FOUND
043200        MOVE "N" TO VALID-TRANSACTION-SWITCH
043300        DISPLAY "INVENTORY RECORD NOT FOUND, INVENTORY ID "
043400            MT-INVENTORY-ID.
043500    IF VALID-TRANSACTION AND PENDING-ADD-RECORD
043600        PERFORM 460-WRITE-APPENDED-MOVEMENT THRU 460-EXIT.
043700    IF VALID-TRANSACTION
043800        ADD 1 TO WS-RECORDS-PROCESSED-CT
043900    ELSE
044000        PERFORM 480-WRITE-ERROR-TRANSACTION THRU 480-EXIT.
044100 470-EXIT.
044200    EXIT.
044300*
044400 480-WRITE-ERROR-TRANSACTION.
044500*
044600    WRITE ERROR-TRANSACTION FROM MOVEMENT-TRANSACTION.
044700    IF NOT ERRTRAN-SUCCESSFUL
044800        DISPLAY "WRITE ERROR ON ERRTRAN FOR INVENTORY ID "
044900            MT-INVENTORY-ID
045000        DISPLAY "FILE STATUS CODE IS " ERRTRAN-FILE-STATUS.
045100    ADD 1 TO WS-RECORDS-REJECTED-CT.
045200 480-EXIT.
045300    EXIT.
045400*
045500 490-STAMP-MAINT-DATE.
045600*
045700    ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
045800    MOVE WS-CURRENT-DATE-CCYYMMDD TO IM-LAST-MAINT-DATE-R.
045900    MOVE "INV2000"          TO IM-LAST-MAINT-USER.
046000 490-EXIT.
046100    EXIT.
046200*
046300 495-STAMP-POSTED-DATE.
046400*
046500    ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
046600    MOVE WS-CURRENT-DATE-CCYYMMDD TO IL-POSTED-DATE-R.
046700 495-EXIT.
046800    EXIT.
046900*
047000 900-CLOSE-CONTROL-FILES.
047100*
047200    OPEN OUTPUT NEWCTL.
047300    WRITE NEW-CONTROL-RECORD FROM INVENTORY-ID-CONTROL-RECORD.
047400    IF NOT NEWCTL-SUCCESSFUL
047500        DISPLAY "WRITE ERROR ON NEWCTL"
047600        DISPLAY "FILE STATUS CODE IS " NEWCTL-FILE-STATUS.
047700    CLOSE NEWCTL.
047800 900-EXIT.
047900    EXIT.
048000*