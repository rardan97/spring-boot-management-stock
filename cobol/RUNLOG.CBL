000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    RUNLOG.
000400 AUTHOR.        D LARSEN.
000500 INSTALLATION.  WAREHOUSE SYSTEMS GROUP.
000600 DATE-WRITTEN.  11/02/1988.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*
001000***************************************************************
001100*
001200*   RUNLOG - ORDER LEDGER RUN LOG
001300*
001400*   OPTIONAL LISTING JOB, RUN AFTER ORD2000 AT OPERATOR OPTION.
001500*   READS THE STANDING ORDER LEDGER (ORDLDG - THE FILE ORD2000
001600*   WROTE AS NEWORDL AND OPERATIONS RENAMED FOR THE NEXT RUN'S
001700*   OLDORDL) STRAIGHT THROUGH, LOOKS UP EACH ORDER'S ITEM ON
001800*   INVMAST BY RANDOM KEYED READ SO THE ITEM NAME CAN BE PRINTED
001900*   ALONGSIDE THE ORDER, AND LISTS ONE LINE PER ORDER WITH A
002000*   CLOSING RECORD COUNT.  CARRIES NO CONTROL BREAKS OR DOLLAR
002100*   TOTALS - IT IS A PLAIN TRIAL LISTING, NOT AN ACCOUNTING
002200*   REPORT.
002300*
002400*   NOT CALLED FROM ANY OTHER PROGRAM IN THIS SUITE AND NOT
002500*   REQUIRED BY THE NIGHTLY JCL - OPERATIONS RUNS IT ON REQUEST
002600*   WHEN THE WAREHOUSE OFFICE WANTS A HARD COPY OF WHAT IS ON
002700*   THE LEDGER.
002800*
002900***************************************************************
003000*
003100* CHANGE LOG.
003200*     DATE-WRITTEN 1988-11-02.  ORIGINAL PROGRAM, D LARSEN.
003300*     1990-05-14  DKL  ADDED THE ITEM-NAME LOOKUP AGAINST
003400*                     INVMAST, WH-205 - THE FIRST CUT OF THIS
003500*                     LISTING PRINTED ONLY THE ITEM-ID AND THE
003600*                     WAREHOUSE OFFICE COULD NOT READ IT AT A
003700*                     GLANCE.
003800*     1998-12-09  PJT  Y2K REMEDIATION - HEADING DATE NOW COMES
003900*                     FROM A 4-DIGIT CENTURY ACCEPT, SAME AS
004000*                     THE POSTING PROGRAMS (WH-402).
004050*     2011-04-14  CJH  MOVED WS-LINES-ON-PAGE OUT OF PRINT-FIELDS
004060*                     AND INTO A STANDALONE 77-LEVEL - IT IS A
004070*                     SHOP CONSTANT, NEVER A RUN VARIABLE, AND
004080*                     DID NOT BELONG IN A GROUP OF FIELDS THAT
004090*                     CHANGE EVERY LINE (WH-560).
004100*
004200***************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700*
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200*
005300 FILE-CONTROL.
005400*
005500     SELECT ORDLDG ASSIGN TO "ORDLDG"
005600                    FILE STATUS IS ORDLDG-FILE-STATUS.
005700     SELECT INVMAST ASSIGN TO "INVMAST"
005800                    ORGANIZATION IS RELATIVE
005900                    ACCESS IS RANDOM
006000                    RELATIVE KEY IS WS-ITEM-RELATIVE-KEY
006100                    FILE STATUS IS INVMAST-FILE-STATUS.
006200     SELECT RUNRPT ASSIGN TO "RUNRPT".
006300*
006400 DATA DIVISION.
006500*
006600 FILE SECTION.
006700*
006800 FD  ORDLDG.
006900*
007000     COPY CPORDLG.
007100*
007200 FD  INVMAST.
007300*
007400     COPY CPITMMS.
007500*
007600 FD  RUNRPT.
007700*
007800 01  PRINT-AREA                      PIC X(132).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  SWITCHES.
008300     05  ORDLDG-EOF-SWITCH                PIC X   VALUE "N".
008400         88  ORDLDG-EOF                           VALUE "Y".
008500     05  ITEM-FOUND-SWITCH                PIC X   VALUE "N".
008600         88  ITEM-FOUND                           VALUE "Y".
008700*
008800 01  FILE-STATUS-FIELDS.
008900     05  ORDLDG-FILE-STATUS       PIC XX.
009000         88  ORDLDG-SUCCESSFUL            VALUE "00".
009100     05  INVMAST-FILE-STATUS      PIC XX.
009200         88  INVMAST-SUCCESSFUL           VALUE "00".
009300*
009350*    LINES-PER-PAGE IS A SHOP STANDARD, NOT A RUN VARIABLE - HELD
009360*    AS A STANDALONE 77-LEVEL CONSTANT RATHER THAN IN THE GROUP
009370*    BELOW SO IT CANNOT BE ACCIDENTALLY MOVED INTO BY A LATER
009380*    MAINTENANCE CHANGE.
009390 77  WS-LINES-ON-PAGE              PIC S9(3)   VALUE +55  COMP.
009395*
009400 01  PRINT-FIELDS COMP.
009500     05  WS-PAGE-COUNT                 PIC S9(3)   VALUE ZERO.
009700     05  WS-LINE-COUNT                 PIC S9(3)   VALUE +99.
009800     05  WS-SPACE-CONTROL              PIC S9(1)   VALUE +1.
009850     05  FILLER                        PIC S9(3)   VALUE ZERO.
009900*
010000 01  RUN-COUNTERS COMP.
010100     05  WS-RECORDS-LISTED-CT          PIC S9(7)   VALUE ZERO.
010200     05  WS-ITEM-RELATIVE-KEY          PIC 9(09)   VALUE ZERO.
010300     05  FILLER                        PIC 9(04)   VALUE ZERO.
010400*
010500 01  WS-CURRENT-DATE-CCYYMMDD          PIC 9(08).
010600*
010700*    -----------------------------------------------------------
010800*    NUMERIC-TO-GROUP ALTERNATE VIEW OF THE HEADING DATE, SO
010900*    THE ACCEPT ... FROM DATE VALUE CAN BE SPLIT INTO PRINTABLE
011000*    CENTURY/MONTH/DAY PIECES WITHOUT AN UNSTRING (WH-402 IDIOM
011100*    CARRIED FROM THE POSTING PROGRAMS).
011200*    -----------------------------------------------------------
011300 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE-CCYYMMDD.
011400     05  WS-CURR-CCYY                  PIC 9(04).
011500     05  WS-CURR-MM                    PIC 9(02).
011600     05  WS-CURR-DD                    PIC 9(02).
011700*
011800 01  WS-CURRENT-TIME-HHMMSSHH          PIC 9(08).
011900*
012000 01  WS-CURRENT-TIME-GROUP REDEFINES WS-CURRENT-TIME-HHMMSSHH.
012100     05  WS-CURR-HH                    PIC 9(02).
012200     05  WS-CURR-MI                    PIC 9(02).
012300     05  FILLER                        PIC 9(04).
012400*
012500*    -----------------------------------------------------------
012600*    DETAIL-LINE'S PRINTABLE ORDER-DATE COLUMN IS BUILT HERE
012700*    FROM THE LEDGER'S CCYY/MM/DD GROUP BEFORE BEING MOVED TO
012800*    THE DETAIL LINE, THE SAME MM/DD/CCYY FORM AS THE HEADING.
012900*    -----------------------------------------------------------
013000 01  WS-DETAIL-DATE-EDIT.
013100     05  WDE-MM                        PIC 9(02).
013200     05  FILLER                        PIC X(01)   VALUE "/".
013300     05  WDE-DD                        PIC 9(02).
013400     05  FILLER                        PIC X(01)   VALUE "/".
013500     05  WDE-CCYY                      PIC 9(04).
013600*
013700 01  HEADING-LINE-1.
013800     05  FILLER          PIC X(07)   VALUE "DATE:  ".
013900     05  HL1-MM          PIC 9(02).
014000     05  FILLER          PIC X(01)   VALUE "/".
014100     05  HL1-DD          PIC 9(02).
014200     05  FILLER          PIC X(01)   VALUE "/".
014300     05  HL1-CCYY        PIC 9(04).
014400     05  FILLER          PIC X(15)   VALUE SPACE.
014500     05  FILLER          PIC X(20)   VALUE "ORDER LEDGER RUN LOG".
014600     05  FILLER          PIC X(12)   VALUE "      PAGE: ".
014700     05  HL1-PAGE-NUMBER PIC ZZZ9.
014800     05  FILLER          PIC X(64)   VALUE SPACE.
014900*
015000 01  HEADING-LINE-2.
015100     05  FILLER          PIC X(07)   VALUE "TIME:  ".
015200     05  HL2-HH          PIC 9(02).
015300     05  FILLER          PIC X(01)   VALUE ":".
015400     05  HL2-MI          PIC 9(02).
015500     05  FILLER          PIC X(50)   VALUE SPACE.
015600     05  FILLER          PIC X(10)   VALUE "RUNLOG".
015700     05  FILLER          PIC X(60)   VALUE SPACE.
015800*
015900 01  HEADING-LINE-3.
016000     05  FILLER      PIC X(06)   VALUE "ORDER ".
016100     05  FILLER      PIC X(12)   VALUE "ITEM        ".
016200     05  FILLER      PIC X(25)   VALUE SPACE.
016300     05  FILLER      PIC X(10)   VALUE SPACE.
016400     05  FILLER      PIC X(13)   VALUE "     EXTENDED".
016500     05  FILLER      PIC X(10)   VALUE "   ORDER  ".
016600     05  FILLER      PIC X(07)   VALUE "STATUS ".
016700     05  FILLER      PIC X(49)   VALUE SPACE.
016800*
016900 01  HEADING-LINE-4.
017000     05  FILLER      PIC X(06)   VALUE " NO   ".
017100     05  FILLER      PIC X(12)   VALUE "ID          ".
017200     05  FILLER      PIC X(25)   VALUE "ITEM NAME                ".
017300     05  FILLER      PIC X(10)   VALUE "   QTY    ".
017400     05  FILLER      PIC X(13)   VALUE "     PRICE   ".
017500     05  FILLER      PIC X(10)   VALUE "   DATE   ".
017600     05  FILLER      PIC X(07)   VALUE "       ".
017700     05  FILLER      PIC X(49)   VALUE SPACE.
017800*
017900 01  DETAIL-LINE.
018000     05  FILLER               PIC X(02)   VALUE SPACE.
018100     05  DL-ORDER-NO          PIC X(04).
018200     05  FILLER               PIC X(03)   VALUE SPACE.
018300     05  DL-ITEM-ID           PIC 9(09).
018400     05  FILLER               PIC X(03)   VALUE SPACE.
018500     05  DL-ITEM-NAME         PIC X(25).
018600     05  FILLER               PIC X(02)   VALUE SPACE.
018700     05  DL-ORDER-QTY         PIC Z,ZZZ,ZZ9-.
018800     05  FILLER               PIC X(02)   VALUE SPACE.
018900     05  DL-ORDER-PRICE       PIC Z,ZZZ,ZZ9.99-.
019000     05  FILLER               PIC X(02)   VALUE SPACE.
019100     05  DL-ORDER-DATE        PIC X(10).
019200     05  FILLER               PIC X(03)   VALUE SPACE.
019300     05  DL-RECORD-STATUS     PIC X(07).
019400     05  FILLER               PIC X(37)   VALUE SPACE.
019500*
019600 01  RUN-TOTAL-LINE.
019700     05  FILLER               PIC X(20)   VALUE SPACE.
019800     05  FILLER               PIC X(20)   VALUE "TOTAL ORDERS LISTED:".
019900     05  RTL-RECORD-COUNT     PIC ZZZ,ZZ9.
020000     05  FILLER               PIC X(85)   VALUE SPACE.
020100*
020200 PROCEDURE DIVISION.
020300*
020400 000-LIST-ORDER-LEDGER.
020500*
020600     OPEN INPUT  ORDLDG
020700                 INVMAST
020800          OUTPUT RUNRPT.
020900     PERFORM 100-FORMAT-REPORT-HEADING THRU 100-EXIT.
021000     PERFORM 300-LIST-ORDER-RECORDS THRU 300-EXIT
021100         WITH TEST AFTER
021200         UNTIL ORDLDG-EOF.
021300     PERFORM 500-PRINT-RUN-TOTAL THRU 500-EXIT.
021400     CLOSE ORDLDG
021500           INVMAST
021600           RUNRPT.
021700     STOP RUN.
021800*
021900 100-FORMAT-REPORT-HEADING.
022000*
022100     ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
022200     MOVE WS-CURR-MM   TO HL1-MM.
022300     MOVE WS-CURR-DD   TO HL1-DD.
022400     MOVE WS-CURR-CCYY TO HL1-CCYY.
022500     ACCEPT WS-CURRENT-TIME-HHMMSSHH FROM TIME.
022600     MOVE WS-CURR-HH TO HL2-HH.
022700     MOVE WS-CURR-MI TO HL2-MI.
022800 100-EXIT.
022900     EXIT.
023000*
023100 300-LIST-ORDER-RECORDS.
023200*
023300     PERFORM 310-READ-ORDER-LEDGER THRU 310-EXIT.
023400     IF NOT ORDLDG-EOF
023500         PERFORM 320-PRINT-ORDER-LINE THRU 320-EXIT.
023600 300-EXIT.
023700     EXIT.
023800*
023900 310-READ-ORDER-LEDGER.
024000*
024100     READ ORDLDG
024200         AT END
024300             SET ORDLDG-EOF TO TRUE.
024400 310-EXIT.
024500     EXIT.
024600*
024700 320-PRINT-ORDER-LINE.
024800*
024900     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
025000         PERFORM 330-PRINT-HEADING-LINES THRU 330-EXIT.
025100     PERFORM 325-LOOKUP-ORDER-ITEM THRU 325-EXIT.
025200     MOVE OL-ORDER-NO   TO DL-ORDER-NO.
025300     MOVE OL-ITEM-ID    TO DL-ITEM-ID.
025400     IF ITEM-FOUND
025500         MOVE IM-ITEM-NAME (1:25) TO DL-ITEM-NAME
025600     ELSE
025700         MOVE "*** ITEM NOT ON FILE ***" TO DL-ITEM-NAME.
025800     MOVE OL-ORDER-QTY   TO DL-ORDER-QTY.
025900     MOVE OL-ORDER-PRICE TO DL-ORDER-PRICE.
026000     MOVE OL-ORDER-MM    TO WDE-MM.
026100     MOVE OL-ORDER-DD    TO WDE-DD.
026200     MOVE OL-ORDER-CCYY  TO WDE-CCYY.
026300     MOVE WS-DETAIL-DATE-EDIT TO DL-ORDER-DATE.
026400     IF OL-RECORD-ACTIVE
026500         MOVE "ACTIVE " TO DL-RECORD-STATUS
026600     ELSE
026700         MOVE "DELETED" TO DL-RECORD-STATUS.
026800     MOVE DETAIL-LINE TO PRINT-AREA.
026900     MOVE 1 TO WS-SPACE-CONTROL.
027000     PERFORM 350-WRITE-REPORT-LINE THRU 350-EXIT.
027100     ADD 1 TO WS-RECORDS-LISTED-CT.
027200 320-EXIT.
027300     EXIT.
027400*
027500 325-LOOKUP-ORDER-ITEM.
027600*
027700     MOVE "N" TO ITEM-FOUND-SWITCH.
027800     MOVE OL-ITEM-ID TO WS-ITEM-RELATIVE-KEY.
027900     READ INVMAST
028000         INVALID KEY
028100             GO TO 325-EXIT.
028200     SET ITEM-FOUND TO TRUE.
028300 325-EXIT.
028400     EXIT.
028500*
028600 330-PRINT-HEADING-LINES.
028700*
028800     ADD 1 TO WS-PAGE-COUNT.
028900     MOVE WS-PAGE-COUNT  TO HL1-PAGE-NUMBER.
029000     MOVE HEADING-LINE-1 TO PRINT-AREA.
029100     PERFORM 340-WRITE-PAGE-TOP-LINE THRU 340-EXIT.
029200     MOVE HEADING-LINE-2 TO PRINT-AREA.
029300     MOVE 1 TO WS-SPACE-CONTROL.
029400     PERFORM 350-WRITE-REPORT-LINE THRU 350-EXIT.
029500     MOVE HEADING-LINE-3 TO PRINT-AREA.
029600     MOVE 2 TO WS-SPACE-CONTROL.
029700     PERFORM 350-WRITE-REPORT-LINE THRU 350-EXIT.
029800     MOVE HEADING-LINE-4 TO PRINT-AREA.
029900     MOVE 1 TO WS-SPACE-CONTROL.
030000     PERFORM 350-WRITE-REPORT-LINE THRU 350-EXIT.
030100     MOVE 2 TO WS-SPACE-CONTROL.
030200 330-EXIT.
030300     EXIT.
030400*
030500 340-WRITE-PAGE-TOP-LINE.
030600*
030700     WRITE PRINT-AREA AFTER ADVANCING C01.
030800     MOVE 1 TO WS-LINE-COUNT.
030900 340-EXIT.
031000     EXIT.
031100*
031200 350-WRITE-REPORT-LINE.
031300*
031400     WRITE PRINT-AREA AFTER ADVANCING WS-SPACE-CONTROL LINES.
031500     ADD WS-SPACE-CONTROL TO WS-LINE-COUNT.
031600 350-EXIT.
031700     EXIT.
031800*
031900 500-PRINT-RUN-TOTAL.
032000*
032100     MOVE WS-RECORDS-LISTED-CT TO RTL-RECORD-COUNT.
032200     MOVE RUN-TOTAL-LINE TO PRINT-AREA.
032300     MOVE 2 TO WS-SPACE-CONTROL.
032400     PERFORM 350-WRITE-REPORT-LINE THRU 350-EXIT.
032500 500-EXIT.
032600     EXIT.